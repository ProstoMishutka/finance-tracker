000100* IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.        LEDGBAT1.
000400 AUTHOR.            D R MARTIN.
000500 INSTALLATION.      CENTRAL DATA PROCESSING.
000600 DATE-WRITTEN.      03/14/88.
000700 DATE-COMPILED.     03/14/88.
000800 SECURITY.          UNCLASSIFIED.
000900*****************************************************************
001000* THIS PROGRAM MAINTAINS THE PERSONAL FINANCE TRANSACTION       *
001100* LEDGER.  IT LOADS THE LEDGER MASTER, VALIDATES EVERY RECORD   *
001200* ON THE FILE, THEN APPLIES A FILE OF REQUESTED OPERATIONS      *
001300* (ADD, LIST, SUMMARIZE, DELETE) AGAINST THE LEDGER, PRINTING   *
001400* A COLUMNAR REPORT OF LISTINGS AND TOTALS.  THE LEDGER IS      *
001500* REWRITTEN IN FULL WHEN THE RUN ENDS.                          *
001600*****************************************************************
001700* CHANGE LOG.
001800* 03/14/88  DRM  ORIGINAL PROGRAM WRITTEN.  REQUEST FIN-0001.
001900* 03/14/88  DRM  RECORD LAYOUT AND VALIDATION RULES PER USER
002000*                DEPARTMENT MEETING OF 03/09/88.
002100* 09/02/88  DRM  ADDED THE LISTRNG OPERATION FOR DATE-RANGE
002200*                LISTINGS.  REQUEST FIN-0009.
002300* 06/02/89  DRM  ADDED LISTINC/LISTEXP OPERATIONS AND THE
002400*                TYPE-TOTAL SUMMARY CALCULATORS.  REQ FIN-0044.
002500* 01/15/90  TWS  ADDED LISTCAT (CATEGORY LISTING) PER AUDIT
002600*                DEPARTMENT REQUEST.  REQ FIN-0061.
002700* 07/22/91  TWS  ADDED CURRENT BALANCE OPERATION.  REQ FIN-0080.
002800* 11/04/92  DRM  ADDED DELETE OPERATION WITH DATE/INDEX
002900*                VALIDATION.  REQ FIN-0102.
003000* 04/18/94  KLP  ADDED AUDIT LOG FILE - RECORDS ADDED, REJECTED,
003100*                AND DELETED ARE NOW LOGGED.  REQ FIN-0140.
003200* 02/09/96  KLP  CORRECTED CATEGORY COMPARE TO BE CASE
003300*                INSENSITIVE PER HELP DESK TICKET 5591.
003400* 08/11/97  JBC  DESCRIPTION IS NOW CAPITALIZED AT ENTRY AND
003500*                DEFAULTS TO A DASH WHEN BLANK.  REQ FIN-0166.
003600* 11/09/98  KLP  Y2K DATE WINDOWING - EXPANDED THE TWO-DIGIT
003700*                SYSTEM YEAR TO FOUR DIGITS FOR THE RUN DATE.
003800*                REQ Y2K-118.
003900* 03/02/99  KLP  Y2K FOLLOW-UP - VERIFIED CENTURY WINDOW AGAINST
004000*                LEAP-YEAR TABLE FOR 2000.  REQ Y2K-118.
004100* 05/17/00  JBC  CHANGED AMOUNT FIELD TO SIGNED SO A NEGATIVE
004200*                AMOUNT ON AN ADD REQUEST IS REJECTED PROPERLY.
004300*                REQ FIN-0201.
004400* 10/03/02  RGT  ADDED QUIET-MODE UPSI SWITCH SO THE NIGHTLY
004500*                RUN CAN SUPPRESS DETAIL AUDIT LINES.  REQ
004600*                FIN-0233.
004700* 06/14/03  RGT  TOTINC, TOTEXP AND BALANCE NOW WRITE AN AUDIT
004800*                LINE IN ADDITION TO THE REPORT LINE, SAME AS
004900*                ADD AND DELETE ALREADY DID.  AUDIT DEPARTMENT
005000*                WANTED THE COMPUTED TOTAL ITSELF ON THE TRAIL,
005100*                NOT JUST THE FACT A TOTAL WAS RUN.  REQ FIN-0248.
005200* 06/14/03  RGT  WIDENED THE DETAIL LINE DESCRIPTION FIELD BY ONE
005300*                BYTE.  THE GROUP HAD BEEN COMING UP ONE SHORT OF
005400*                THE FULL 132-BYTE PRINT LINE, LEAVING THE LAST
005500*                PRINT POSITION UNUSED.  NO DATA IMPACT.
005600* 09/29/04  RGT  REVIEWED ALL PARAGRAPH BANNERS AND EXPANDED THE
005700*                SPARSER ONES AFTER AN INTERNAL AUDIT NOTED SEVERAL
005800*                SECTIONS WERE LIGHT ON EXPLANATION FOR A PROGRAM
005900*                THIS CENTRAL TO THE NIGHTLY CLOSE.  NO LOGIC
006000*                CHANGED BY THIS ENTRY - COMMENTS ONLY.  REQ
006100*                FIN-0261.
006200* 09/29/04  RGT  ADDED THE PARAGRAPH-NUMBER MAP, SAMPLE RECORD
006300*                DUMPS, MESSAGE TEXT CATALOG AND RUN CARD EXCERPT
006400*                NEAR THE TOP OF THE LISTING SO A NEW PROGRAMMER
006500*                CAN ORIENT WITHOUT PULLING THE OLD RUN BOOK.
006600*                REQ FIN-0261.
006700* 02/11/05  RGT  WIDENED O-VAL-MESSAGE AND O-MESSAGE-TEXT FROM
006800*                X(70)/X(80) TO X(90) - A 6500 "NO CATEGORY"
006900*                MESSAGE BUILT AGAINST A LONG OP-CATEGORY WAS
007000*                COMING WITHIN A FEW BYTES OF THE OLD LIMIT AND
007100*                STRING WAS TRUNCATING IT MID-WORD WITH NO
007200*                ON OVERFLOW CLAUSE TO CATCH IT.  HELP DESK
007300*                TICKET 6104.  REQ FIN-0270.
007400* 02/11/05  RGT  CORRECTED THE 2000-PROCESS-REQUESTS COMMENT OVER
007500*                THE LISTALL DISPATCH - IT DESCRIBED A DATE-RANGE
007600*                CAPABILITY LISTALL HAS NEVER HAD.  COMMENT ONLY,
007700*                NO LOGIC CHANGE.  REQ FIN-0270.
007800* 03/21/05  RGT  RENAMED EVERY WORKING-STORAGE ITEM THAT HAD BEEN
007900*                CARRYING A BLANKET WS- PREFIX.  AN INTERNAL AUDIT
008000*                OF THE DATA DIVISION FOUND NOTHING IN THE SHOP'S
008100*                OWN STANDARDS TO SUPPORT A GENERAL WS- PREFIX -
008200*                OUR PROGRAMS TIE EACH FIELD'S LETTER TO WHAT IT
008300*                DOES INSTEAD.  DATE-PARSE, DESCRIPTION, VALIDATOR,
008400*                FILTER AND RUN-DATE FIELDS NOW CARRY I- (THEY ALL
008500*                HOLD SOMETHING RECEIVED, WHETHER FROM A REQUEST
008600*                RECORD OR THE SYSTEM CLOCK); EDITED FIELDS THAT
008700*                FEED A MESSAGE OR REPORT LINE NOW CARRY O-;
008800*                COUNTERS, SUBSCRIPTS AND ACCUMULATORS NOW CARRY
008900*                C-; SWITCHES, STATUSES AND THE TABLE GROUPS ARE
009000*                LEFT UNPREFIXED.  LT-, RPT-, TR- AND OP- WERE
009100*                ALREADY RIGHT AND ARE NOT TOUCHED.  NO LOGIC
009200*                CHANGE - NAMES ONLY.  REQ FIN-0281.
009300*****************************************************************
009400* MESSAGE TEXT CATALOG - EVERY LITERAL O-VAL-MESSAGE STRING THIS
009500* PROGRAM CAN PRODUCE, GATHERED HERE FOR THE HELP DESK SO THEY DO
009600* NOT HAVE TO READ PROCEDURE DIVISION CODE TO MATCH AN OPERATOR
009700* COMPLAINT BACK TO ITS SOURCE PARAGRAPH -
009800*
009900*   TRANSACTION TYPE CANNOT BE EMPTY.................... 4000
010000*   TRANSACTION TYPE IS INVALID - xxxxxxx................ 4000
010100*   CATEGORY CANNOT BE EMPTY............................. 4000
010200*   AMOUNT IS INVALID - xxx. IT MUST BE A NUMBER......... 4000
010300*   AMOUNT IS INVALID - xxx. IT MUST BE GREATER THAN ZERO 4000
010400*   DATE IS INVALID - xxx. IT MUST BE IN YYYY-MM-DD...... 4000
010500*   START DATE MUST BE IN YYYY-MM-DD FORMAT.............. 5000
010600*   END DATE MUST BE IN YYYY-MM-DD FORMAT................ 5000
010700*   THE START DATE CANNOT BE GREATER THAN OR EQUAL....... 5000
010800*   NO TRANSACTIONS RECORDED............................. 6100
010900*   NO TRANSACTION DATES FOUND FOR THE SPECIFIED PERIOD.. 6200/6100
011000*   THERE ARE NO INCOME/EXPENSE TRANSACTIONS..... 6300/6400/7100/7200
011100*   NO INCOME/EXPENSE TRANS FOUND FOR PERIOD..... 6300/6400/7100/7200
011200*   THE INPUT CATEGORY CANNOT BE EMPTY................... 6500
011300*   NO TRANSACTIONS RECORDED IN THE 'xxx' CATEGORY....... 6500
011400*   NO CATEGORY - "xxx" TRANSACTIONS FOUND............... 6500
011500*   TOTAL INCOME/EXPENSE FOR THE SPECIFIED PERIOD - xx.xx 7100/7200
011600*   CURRENT BALANCE: xx.xx................................ 7300
011700*   INPUT DATE IS EMPTY.................................. 8500
011800*   INPUT DATE IS INVALID. IT MUST BE IN YYYY-MM-DD...... 8500
011900*   NO TRANSACTIONS FOUND FOR THE DATE - xxx............. 8500
012000*   INPUT VALUE MUST BE AN INTEGER....................... 8500
012100*   INDEX MUST BE BETWEEN 1 AND xxx....................... 8500
012200*   UNRECOGNIZED OPERATION REQUEST CODE.................. 2000
012300*
012400* KEEP THIS LIST CURRENT - THE HELP DESK SCRIPT THEY READ FROM ON
012500* AN OPERATOR CALL IS BUILT DIRECTLY OFF OF IT.
012600*****************************************************************
012700* TYPICAL RUN CARD, FOR REFERENCE - THE OPERATOR RUNBOOK CARRIES
012800* THE FULL JCL, THIS IS JUST THE PART A PROGRAMMER NEEDS TO KNOW
012900* WHEN CHASING A BAD RUN:
013000*
013100*   //LEDGBAT1 EXEC PGM=LEDGBAT1,PARM='0'
013200*   //LEDGMSTR DD DSN=FIN.LEDGER.MASTER,DISP=SHR
013300*   //OPREQST  DD DSN=FIN.LEDGER.REQUEST(+1),DISP=SHR
013400*   //LEDGRPT  DD SYSOUT=*
013500*   //LEDGAUDT DD DSN=FIN.LEDGER.AUDIT,DISP=MOD
013600*
013700* THE PARM DIGIT SETS THE UPSI BYTE - '0' IS THE DAYTIME RUN WITH
013800* FULL AUDIT DETAIL, '1' IS THE NIGHTLY UNATTENDED RUN THAT
013900* SUPPRESSES THE AUDIT TRAIL (SEE QUIET-MODE-REQUESTED BELOW).
014000* DISP=MOD ON LEDGAUDT IS WHAT LETS SUCCESSIVE NIGHTS APPEND TO
014100* THE SAME TRAIL WITHOUT AN EXPLICIT EXTEND OPEN AT THE JCL LEVEL -
014200* THE PROGRAM'S OWN OPEN EXTEND IN 1000 IS BELT-AND-SUSPENDERS.
014300*****************************************************************
014400* ENVIRONMENT DIVISION.
014500 ENVIRONMENT DIVISION.
014600* CONFIGURATION SECTION SETS UP THE CARRIAGE-CONTROL CHANNEL FOR
014700* THE REPORT SKIP-TO-TOP-OF-FORM, THE UPSI SWITCH READ OFF THE
014800* JCL RUN CARD, AND THE CLASS TEST USED BY THE DATE EDIT IN 4500
014900* SO THAT PARAGRAPH DOES NOT HAVE TO SPELL OUT "0" THRU "9" TEN
015000* TIMES OVER.
015100 CONFIGURATION SECTION.
015200 SPECIAL-NAMES.
015300     C01 IS TOP-OF-FORM
015400* UPSI-0 IS THE FIRST BIT OF THE PROGRAM'S UPSI BYTE ON THE JOB
015500* CARD.  ON MEANS THE NIGHTLY UNATTENDED RUN; OFF (THE DEFAULT)
015600* IS THE DAYTIME OPERATOR-SUBMITTED RUN, WHICH STILL WANTS EVERY
015700* AUDIT LINE WRITTEN.
015800     UPSI-0 ON STATUS IS QUIET-MODE-REQUESTED
015900            OFF STATUS IS QUIET-MODE-NOT-REQUESTED
016000* DATE-DIGIT-CLASS IS TESTED POSITION BY POSITION AGAINST EACH OF
016100* THE EIGHT DIGIT SLOTS IN A CANDIDATE YYYY-MM-DD VALUE ONCE THE
016200* TWO DASH POSITIONS HAVE ALREADY BEEN CONFIRMED LITERALLY - SEE
016300* 4500-VALIDATE-DATE-FORMAT.
016400     CLASS DATE-DIGIT-CLASS IS "0" THRU "9".
016500 INPUT-OUTPUT SECTION.
016600 FILE-CONTROL.
016700* LEDGMSTR IS THE PERSISTED LEDGER.  FILE STATUS IS CHECKED IN
016800* 1000 SO A MISSING OR EMPTY FILE STARTS THE RUN WITH AN EMPTY
016900* LEDGER RATHER THAN ABENDING.
017000     SELECT LEDGER-MASTER  ASSIGN TO LEDGMSTR
017100         ORGANIZATION IS LINE SEQUENTIAL
017200         FILE STATUS IS LEDGMSTR-STATUS.
017300* OPREQST IS THE BATCH SUBSTITUTE FOR THE OLD ON-LINE MENU - ONE
017400* OPERATION REQUEST PER RECORD, READ AND ACTED ON IN FILE ORDER.
017500     SELECT OPREQ-FILE     ASSIGN TO OPREQST
017600         ORGANIZATION IS LINE SEQUENTIAL.
017700* LEDGRPT CARRIES EVERY LISTING, TOTAL, BALANCE, CONFIRMATION AND
017800* ERROR LINE THE RUN PRODUCES.
017900     SELECT PRTOUT         ASSIGN TO LEDGRPT
018000         ORGANIZATION IS RECORD SEQUENTIAL.
018100* LEDGAUDT IS THE PLAIN APPEND-ONLY AUDIT TRAIL - OPENED EXTEND
018200* IN 1000 SO REPEATED RUNS ACCUMULATE RATHER THAN OVERWRITE.
018300     SELECT AUDIT-LOG      ASSIGN TO LEDGAUDT
018400         ORGANIZATION IS LINE SEQUENTIAL.
018500* DATA DIVISION.
018600 DATA DIVISION.
018700 FILE SECTION.
018800*----------------------------------------------------------------
018900* LEDGER MASTER - ONE 80-BYTE RECORD PER STORED TRANSACTION.
019000* SAMPLE RECORD, COLUMNS COUNTED FROM 1, FOR WHOEVER HAS TO EYEBALL
019100* A DUMP OF THIS FILE ON A BAD-DATA TICKET -
019200*
019300*  1234567890123456789012345678901234567890123456789012345678901
019400*  2024-03-01income Salary    0001500.00Monthly pay
019500*  ^TR-DATE  ^TR-TYPE^TR-CATEGORY ^TR-AMOUNT ^TR-DESCRIPTION
019600*
019700* NOTE THE AMOUNT IS ZONED DISPLAY, NOT PACKED - A HEX DUMP OF THIS
019800* FILE SHOWS PRINTABLE DIGITS THE WHOLE WAY ACROSS, WHICH HAS SAVED
019900* MORE THAN ONE LATE-NIGHT DEBUGGING SESSION OVER THE YEARS.
020000*
020100* THE 80-BYTE RECORD BELOW LEAVES 21 BYTES OF TR-DESCRIPTION
020200* UNUSED IN THE SAMPLE ABOVE ("MONTHLY PAY" IS ONLY 11 CHARACTERS
020300* OF THE 30-BYTE FIELD) - THAT TRAILING SPACE IS NORMAL AND IS NOT
020400* A TRUNCATED RECORD.
020500*
020600* (68 = 10 + 7 + 12 + 10 + 30 - 1, COUNTING FROM 1 TO THE LAST
020700* USED COLUMN OF THIS SAMPLE'S DESCRIPTION; THE FULL FIELD RUNS
020800* TO COLUMN 80.)
020900*----------------------------------------------------------------
021000 FD  LEDGER-MASTER
021100     LABEL RECORD IS STANDARD
021200     RECORD CONTAINS 80 CHARACTERS
021300     DATA RECORD IS LEDGMST-RECORD.
021400 01  LEDGMST-RECORD.
021500* TR-DATE IS THE GROUPING AND SORT KEY - STORED AS TEXT, NOT AS
021600* A COMP-3 OR BINARY DATE, SO IT SORTS CORRECTLY UNDER A PLAIN
021700* ALPHANUMERIC COMPARE SINCE THE FORMAT IS YYYY-MM-DD THROUGHOUT.
021800     05  TR-DATE                 PIC X(10).
021900* TR-TYPE HOLDS "INCOME " OR "EXPENSE" LOWER CASE, LEFT-JUSTIFIED
022000* AND SPACE-PADDED TO SEVEN BYTES.  THE SIGN OF THE TRANSACTION
022100* IS CARRIED BY THIS FIELD, NOT BY TR-AMOUNT.
022200     05  TR-TYPE                 PIC X(07).
022300* TR-CATEGORY IS FREE TEXT, CASE PRESERVED AS ENTERED.  COMPARES
022400* AGAINST IT (LISTCAT) ARE DONE CASE-INSENSITIVELY IN WORKING
022500* STORAGE, NOT BY FOLDING THE STORED VALUE.
022600     05  TR-CATEGORY             PIC X(12).
022700* TR-AMOUNT WAS UNSIGNED UNTIL THE 05/17/00 CHANGE (SEE LOG) -
022800* NOW SIGNED SO A NEGATIVE ADD REQUEST FAILS VALIDATION INSTEAD
022900* OF SILENTLY WRAPPING TO A LARGE POSITIVE ZONED VALUE.
023000     05  TR-AMOUNT               PIC S9(7)V99.
023100* TR-DESCRIPTION DEFAULTS TO A SINGLE DASH WHEN THE INCOMING
023200* PAYLOAD LEAVES IT BLANK - SEE 4000-VALIDATE-TRANSACTION.
023300     05  TR-DESCRIPTION          PIC X(30).
023400* TR-FILLER PADS THE PHYSICAL RECORD OUT TO THE ORIGINAL 80-BYTE
023500* MASTER LENGTH.  RESERVED FOR A FUTURE POSTING-DATE FIELD THAT
023600* WAS DISCUSSED BUT NEVER FUNDED (SEE FIN-0140 REQUEST FILE).
023700     05  TR-FILLER               PIC X(12).
023800* 03/14/88 DRM - ALTERNATE KEY VIEW OF THE MASTER RECORD USED BY
023900* THE REWRITE-BY-DATE-ORDER LOGIC IN THE 3000 PARAGRAPHS.
024000 01  LEDGMST-KEY-VIEW REDEFINES LEDGMST-RECORD.
024100     05  LMK-DATE                PIC X(10).
024200     05  FILLER                  PIC X(70).
024300*----------------------------------------------------------------
024400* OPERATION REQUEST FILE - THE BATCH SUBSTITUTE FOR THE OLD
024500* INTERACTIVE MENU.  ONE REQUEST PER RECORD, 120 BYTES.
024600*
024700* TWO SAMPLE REQUEST RECORDS - AN ADD FOLLOWED BY A DATE-RANGE
024800* LISTING - SHOWING WHERE EACH FIELD LANDS:
024900*
025000* ADD     2024-03-012024-03-01          income Salary  0001500.00Pay
025100* LISTRNG 2024-01-012024-03-31
025200* ^OP-CODE^OP-START ^OP-END   ^OP-CATEGORY^OP-INDEX (OP-TXN ON ADD ONLY)
025300*
025400* A LISTRNG REQUEST LEAVES OP-TXN ENTIRELY BLANK - THOSE BYTES ARE
025500* ONLY EVER MOVED OUT OF THE RECORD BY 8100-ADD-TRANSACTION.
025600*----------------------------------------------------------------
025700 FD  OPREQ-FILE
025800     LABEL RECORD IS STANDARD
025900     RECORD CONTAINS 120 CHARACTERS
026000     DATA RECORD IS OPREQ-RECORD.
026100 01  OPREQ-RECORD.
026200* OP-CODE DRIVES THE EVALUATE IN 2000-PROCESS-REQUESTS - ADD,
026300* LISTALL, LISTRNG, LISTINC, LISTEXP, LISTCAT, TOTINC, TOTEXP,
026400* BALANCE OR DELETE.  UNRECOGNIZED CODES FALL TO THE OTHER LEG.
026500     05  OP-CODE                 PIC X(08).
026600* OP-START/OP-END BOUND A DATE RANGE FOR THE LISTING AND TOTAL
026700* OPERATIONS, AND CARRY THE TARGET DATE FOR DELETE (IN OP-START
026800* ONLY - OP-END IS UNUSED ON A DELETE REQUEST).  SPACES ON
026900* OP-START MEANS OPEN START; SPACES ON OP-END MEANS THROUGH THE
027000* RUN DATE.
027100     05  OP-START                PIC X(10).
027200     05  OP-END                  PIC X(10).
027300* OP-CATEGORY CARRIES THE CATEGORY FOR A LISTCAT REQUEST ONLY.
027400     05  OP-CATEGORY             PIC X(12).
027500* OP-INDEX IS THE 1-BASED ORDINAL WITHIN OP-START'S DATE FOR A
027600* DELETE REQUEST.  KEPT AS TEXT HERE SO A NON-NUMERIC VALUE CAN
027700* BE DETECTED AND REPORTED RATHER THAN CAUSING A SIZE ERROR.
027800     05  OP-INDEX                PIC X(03).
027900* OP-TXN IS THE NEW-TRANSACTION PAYLOAD FOR AN ADD REQUEST.  ITS
028000* FIVE SUBFIELDS MIRROR TR-TYPE THROUGH TR-DESCRIPTION ABOVE AND
028100* ARE RUN THROUGH THE SAME 4000 VALIDATOR AS A MASTER RECORD.
028200     05  OP-TXN.
028300         10  OP-TXN-TYPE         PIC X(07).
028400         10  OP-TXN-CATEGORY     PIC X(12).
028500         10  OP-TXN-AMOUNT       PIC S9(7)V99.
028600         10  OP-TXN-DATE         PIC X(10).
028700         10  OP-TXN-DESCRIPTION  PIC X(30).
028800* FILLER ROUNDS THE REQUEST RECORD OUT TO 120 BYTES, LEAVING ROOM
028900* FOR A REQUESTED-BY OR BATCH-ID STAMP IF ONE IS EVER ASKED FOR.
029000     05  FILLER                  PIC X(09).
029100*----------------------------------------------------------------
029200* PRINT FILE - LISTINGS, TOTALS, AND CONFIRMATION LINES.
029300* LINAGE IS 60 WITH FOOTING AT 55 - FIVE LINES OF FOOTING AREA IS
029400* MORE THAN ANY MESSAGE OR TOTAL LINE THIS PROGRAM WRITES EVER
029500* NEEDS, BUT IT MATCHES EVERY OTHER PRINT FILE THIS SHOP RUNS SO
029600* THE OPERATOR DOES NOT HAVE TO RETHINK FORM ALIGNMENT PROGRAM BY
029700* PROGRAM.  PRTLINE ITSELF IS UNSTRUCTURED - EVERY REPORT GROUP
029800* BELOW (RPT-BANNER-LINE THROUGH RPT-MESSAGE-LINE) IS MOVED INTO
029900* IT ONE AT A TIME BY THE WRITE ... FROM STATEMENTS IN THE 6900
030000* AND 9600 PARAGRAPHS, NEVER REFERENCED DIRECTLY BY NAME ELSEWHERE.
030100*----------------------------------------------------------------
030200 FD  PRTOUT
030300     LABEL RECORD IS OMITTED
030400     RECORD CONTAINS 132 CHARACTERS
030500     LINAGE IS 60 WITH FOOTING AT 55
030600     DATA RECORD IS PRTLINE.
030700 01  PRTLINE                     PIC X(132).
030800*----------------------------------------------------------------
030900* AUDIT LOG - ONE LINE PER SIGNIFICANT EVENT.  OPENED EXTEND SO
031000* SUCCESSIVE RUNS ADD TO THE SAME TRAIL RATHER THAN OVERWRITE IT.
031100* THIS IS NOT A CONTROL FILE - NOTHING READS LEDGAUDT BACK IN, ON
031200* THIS RUN OR ANY OTHER, SO A RECORD THAT NEVER GETS WRITTEN
031300* (QUIET MODE ON, SEE 9700 BELOW) CANNOT THROW ANYTHING OUT OF
031400* BALANCE.  IT EXISTS SOLELY SO THE AUDIT DEPARTMENT HAS A PLAIN-
031500* TEXT TRAIL OF ADDS, REJECTS, DELETIONS AND COMPUTED TOTALS THEY
031600* CAN GREP OR PRINT WITHOUT TOUCHING THE COLUMNAR REPORT.
031700*----------------------------------------------------------------
031800 FD  AUDIT-LOG
031900     LABEL RECORD IS STANDARD
032000     RECORD CONTAINS 80 CHARACTERS
032100     DATA RECORD IS AUDIT-LINE.
032200 01  AUDIT-LINE                  PIC X(80).
032300 WORKING-STORAGE SECTION.
032400*----------------------------------------------------------------
032500* FILE STATUS AND RUN SWITCHES.
032600*----------------------------------------------------------------
032700 01  FILE-STATUS-AREA.
032800* "00" IS A NORMAL READ/OPEN.  THE THREE NOT-FOUND CODES ARE
032900* CHECKED IN 1000-INITIALIZE SO A FIRST-EVER RUN, OR ONE WHERE
033000* SOMEONE EMPTIED THE MASTER BY HAND, DOES NOT ABORT THE JOB.
033100     05  LEDGMSTR-STATUS      PIC X(02) VALUE SPACES.
033200         88  LEDGMSTR-OK              VALUE "00".
033300         88  LEDGMSTR-NOT-FOUND       VALUE "35" "30" "05".
033400 01  SWITCHES.
033500* END-OF-FILE SWITCHES FOR THE TWO SEQUENTIAL INPUT FILES.  SET
033600* "NO" BY THE AT END CLAUSE ON THE MATCHING 9100/9300 READ.
033700     05  MORE-MASTER-RECS     PIC X(03) VALUE "YES".
033800     05  MORE-OPREQ-RECS      PIC X(03) VALUE "YES".
033900* VAL-STATUS IS SET BY 4000-VALIDATE-TRANSACTION (AND BY THE
034000* SHARED DATE EDIT IT CALLS) AND TESTED BY EVERY CALLER TO DECIDE
034100* WHETHER TO GO ON OR REPORT O-VAL-MESSAGE AND STOP.
034200     05  VAL-STATUS           PIC X(03) VALUE "OK ".
034300         88  VAL-IS-OK                VALUE "OK ".
034400         88  VAL-IS-BAD               VALUE "BAD".
034500* GENERAL-PURPOSE YES/NO SWITCH REUSED ACROSS THE DATE-LIST
034600* BUILDERS, THE NARROWING PARAGRAPHS, AND THE MODE-MATCH TEST -
034700* ONLY ONE OF THOSE PARAGRAPHS IS EVER ON THE CALL STACK AT ONCE
034800* SO SHARING IT DOES NOT RISK CROSS-TALK.
034900     05  MATCH-SWITCH         PIC X(03) VALUE "NO".
035000         88  ENTRY-MATCHES            VALUE "YES".
035100*----------------------------------------------------------------
035200* WORK AREAS FOR THE CASE-CONVERSION IDIOM.
035300*----------------------------------------------------------------
035400 77  UPPER-ALPHA PIC X(26)
035500     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035600* PAIRED WITH UPPER-ALPHA ABOVE FOR INSPECT ... CONVERTING.
035700* USED BOTH DIRECTIONS - UPPER-TO-LOWER WHEN FOLDING A TYPE OR
035800* CATEGORY FOR COMPARISON, LOWER-TO-UPPER WHEN CAPITALIZING THE
035900* FIRST LETTER OF A DESCRIPTION AT ENTRY (SEE 4700).
036000 77  LOWER-ALPHA PIC X(26)
036100     VALUE "abcdefghijklmnopqrstuvwxyz".
036200*----------------------------------------------------------------
036300* COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP PER SHOP
036400* STANDARD.  EVERY FIELD IN THIS GROUP EXISTS TO INDEX OR COUNT
036500* SOMETHING IN WORKING STORAGE - NONE OF THEM EVER APPEAR ON THE
036600* PRINTED REPORT OR THE AUDIT TRAIL DIRECTLY; WHERE A COUNT DOES
036700* NEED TO BE PRINTED (C-MASTER-REC-CTR, C-REJECT-CTR,
036800* C-MATCH-COUNT) IT IS EDITED FIRST INTO ONE OF THE DISPLAY
036900* FIELDS FARTHER DOWN IN ACCUMULATORS.
037000*----------------------------------------------------------------
037100 01  COUNTERS.
037200* C-LEDG-COUNT IS THE HIGH-WATER MARK OF LEDGER-TABLE - THE
037300* NUMBER OF ROWS EVER APPENDED, ACTIVE OR NOT.  A DELETED ROW
037400* STAYS COUNTED HERE; ONLY ITS LT-ACTIVE-SWITCH CHANGES.
037500     05  C-LEDG-COUNT           PIC 9(4)  COMP VALUE ZERO.
037600* C-DATE-COUNT IS THE CURRENT SIZE OF DATE-LIST-TABLE - RESET
037700* AND REBUILT FRESH FOR EVERY LISTING, TOTAL OR BALANCE REQUEST.
037800     05  C-DATE-COUNT           PIC 9(4)  COMP VALUE ZERO.
037900* C-SUB-1/2/3 ARE THE SHOP'S STANDARD SHARED SUBSCRIPT TRIO -
038000* USED WHEREVER A PARAGRAPH NEEDS A LOOP INDEX, WITH THE NUMBER
038100* CHOSEN BY NESTING DEPTH RATHER THAN BY WHAT TABLE IT WALKS.
038200     05  C-SUB-1                PIC 9(4)  COMP VALUE ZERO.
038300     05  C-SUB-2                PIC 9(4)  COMP VALUE ZERO.
038400     05  C-SUB-3                PIC 9(4)  COMP VALUE ZERO.
038500* C-ENTRY-IX HOLDS THE LEDGER-TABLE SUBSCRIPT OF "THE ENTRY
038600* UNDER TEST RIGHT NOW" FOR 6950-ENTRY-MATCHES-MODE, SEPARATE
038700* FROM C-SUB-1/2/3 SO A CALLER LOOPING ON ONE OF THOSE CAN STILL
038800* HAND 6950 A DIFFERENT ROW NUMBER.
038900     05  C-ENTRY-IX             PIC 9(4)  COMP VALUE ZERO.
039000* C-MATCH-COUNT DOES DOUBLE DUTY - THE TRANSACTION COUNT FOR A
039100* GIVEN DELETE DATE IN 8500, AND THE SAVED C-DATE-COUNT WHILE
039200* 5950 NARROWS THE LIST DOWN IN PLACE.
039300     05  C-MATCH-COUNT          PIC 9(4)  COMP VALUE ZERO.
039400* C-REQ-INDEX-NUM IS THE VALIDATED, NUMERIC FORM OF OP-INDEX FOR
039500* A DELETE REQUEST, MOVED IN FROM I-REQ-INDEX-VIEW BELOW ONCE
039600* THE NUMERIC TEST PASSES.
039700     05  C-REQ-INDEX-NUM        PIC 9(4)  COMP VALUE ZERO.
039800* WORK FIELDS FOR THE DIVIDE...GIVING...REMAINDER LEAP-YEAR TEST
039900* IN 4600 AND FOR HOLDING THE CURRENT MONTH'S DAY COUNT IN 4500.
040000     05  C-TEMP-QUOT            PIC 9(4)  COMP VALUE ZERO.
040100     05  C-TEMP-DIVQUOT         PIC 9(4)  COMP VALUE ZERO.
040200     05  C-TEMP-REM             PIC 9(4)  COMP VALUE ZERO.
040300* RUN-TOTAL COUNTERS PRINTED ON THE CLOSING AUDIT LINE IN 3000 -
040400* HOW MANY AUDIT LINES WERE WRITTEN, HOW MANY MASTER RECORDS WERE
040500* READ AT LOAD TIME, AND HOW MANY OF THOSE WERE REJECTED.
040600     05  C-AUDIT-REC-CTR        PIC 9(6)  COMP VALUE ZERO.
040700     05  C-MASTER-REC-CTR       PIC 9(6)  COMP VALUE ZERO.
040800     05  C-REJECT-CTR           PIC 9(6)  COMP VALUE ZERO.
040900 01  ACCUMULATORS.
041000* C-TYPE-TOTAL IS THE RUNNING SUM FOR TOTINC OR TOTEXP, BUILT BY
041100* 7150-SUM-TYPE-IN-DATE-LIST OVER WHICHEVER TYPE LIST-MODE
041200* CURRENTLY NAMES.  MONEY FIELDS ARE ZONED, NOT PACKED, PER SHOP
041300* STANDARD - THIS SHOP HAS NEVER PACKED ITS DOLLAR AMOUNTS.
041400     05  C-TYPE-TOTAL           PIC 9(9)V99      VALUE ZERO.
041500* C-INCOME-TOTAL AND C-EXPENSE-TOTAL FEED 7300-CURRENT-BALANCE
041600* ONLY - THEY ARE NOT DATE-RANGE BOUNDED, UNLIKE C-TYPE-TOTAL.
041700     05  C-INCOME-TOTAL         PIC 9(9)V99      VALUE ZERO.
041800     05  C-EXPENSE-TOTAL        PIC 9(9)V99      VALUE ZERO.
041900* C-BALANCE IS SIGNED - AN EXPENSE-HEAVY LEDGER PRINTS A
042000* NEGATIVE CURRENT BALANCE, WHICH IS A VALID BUSINESS RESULT.
042100     05  C-BALANCE              PIC S9(9)V99     VALUE ZERO.
042200* EDITED DISPLAY FIELDS FOR THE MESSAGE-LINE STRING BUILDERS.
042300* O-BALANCE-DISP CARRIES A LEADING MINUS WHEN THE BALANCE IS
042400* NEGATIVE; THE OTHERS ARE UNSIGNED TOTALS AND COUNTS.
042500     05  O-BALANCE-DISP         PIC -(7)9.99.
042600     05  O-TOTAL-DISP           PIC Z(7)9.99.
042700     05  O-MASTER-REC-DISP      PIC Z(5)9.
042800     05  O-REJECT-CTR-DISP      PIC Z(5)9.
042900     05  O-MATCH-COUNT-DISP     PIC Z(3)9.
043000*----------------------------------------------------------------
043100* MESSAGE AND TEXT WORK AREAS.
043200*----------------------------------------------------------------
043300* WIDENED FROM X(70) TO X(90) - THE LISTCAT "NO CATEGORY" MESSAGE
043400* RUNS A FULL 12-BYTE OP-CATEGORY TOGETHER WITH TWO QUOTE MARKS
043500* AND THE STANDARD "TRANSACTIONS FOUND FOR THE SPECIFIED PERIOD."
043600* TAIL, WHICH CAME WITHIN A FEW BYTES OF THE OLD 70-BYTE LIMIT
043700* AND WOULD HAVE STRING-TRUNCATED MID-WORD FOR A LONGER CATEGORY.
043800* REQ FIN-0270.
043900 01  O-VAL-MESSAGE              PIC X(90) VALUE SPACES.
044000* O-MESSAGE-TEXT IS THE SEPARATE STAGING AREA FOR THE AUDIT
044100* TRAIL (9700) - KEPT DISTINCT FROM O-VAL-MESSAGE, WHICH FEEDS
044200* THE REPORT LINE (9600), BECAUSE THE TWO WORDINGS DIVERGE FOR
044300* SOME EVENTS (E.G. THE ADD CONFIRMATION).  WIDENED TO X(90)
044400* ALONGSIDE O-VAL-MESSAGE SO THE MOVE AT 9700 NEVER TRUNCATES.
044500 01  O-MESSAGE-TEXT             PIC X(90) VALUE SPACES.
044600* O-TYPE-LITERAL IS NOT CURRENTLY LOADED BY ANY PARAGRAPH; HELD
044700* OVER FROM AN EARLIER DRAFT OF THE TOTAL MESSAGES THAT BUILT THE
044800* WORD "INCOME" OR "EXPENSE" HERE BEFORE THE STRING LITERALS WERE
044900* INLINED DIRECTLY INTO 7100/7200.
045000 01  O-TYPE-LITERAL             PIC X(07) VALUE SPACES.
045100* O-CATEGORY-DISPLAY HOLDS THE REQUESTED CATEGORY AS TYPED
045200* (CASE PRESERVED) FOR ECHOING BACK IN A LISTCAT MESSAGE.
045300 01  O-CATEGORY-DISPLAY    PIC X(12) VALUE SPACES.
045400* I-FILTER-CATEGORY-LOWER (DECLARED FURTHER DOWN WITH THE OTHER
045500* FILTER WORK AREAS) AND I-ENTRY-CATEGORY-LOWER BELOW ARE THE
045600* TWO SIDES OF THE CASE-INSENSITIVE CATEGORY COMPARE ADDED FOR
045700* TICKET 5591 - ONE HOLDS THE REQUEST, FOLDED ONCE; THE OTHER
045800* HOLDS EACH LEDGER ROW'S CATEGORY, FOLDED AS IT IS TESTED.
045900 01  I-ENTRY-CATEGORY-LOWER     PIC X(12) VALUE SPACES.
046000*----------------------------------------------------------------
046100* RUN-DATE DERIVATION - CENTURY WINDOW APPLIED TO THE TWO-DIGIT
046200* SYSTEM YEAR RETURNED BY ACCEPT FROM DATE.  (SEE 11/09/98 ENTRY
046300* IN THE CHANGE LOG ABOVE.)
046400*----------------------------------------------------------------
046500 01  I-SYSTEM-DATE-RAW.
046600* THE OPERATING SYSTEM CLOCK RETURNS A TWO-DIGIT YEAR HERE, WHICH
046700* IS WHY 1100-GET-RUN-DATE HAS TO WINDOW IT BEFORE THE RUN DATE
046800* CAN BE USED AS A DEFAULT END-DATE OR ADD-REQUEST DATE.
046900     05  I-SYS-YY               PIC 9(02).
047000     05  I-SYS-MM               PIC 9(02).
047100     05  I-SYS-DD               PIC 9(02).
047200 01  I-CENTURY-WORK.
047300* I-CENTURY IS SET TO 19 OR 20 BY THE PIVOT TEST IN 1100 (YEARS
047400* 50-99 ARE 19XX, YEARS 00-49 ARE 20XX) AND MULTIPLIED OUT INTO
047500* I-FULL-YEAR.  GOOD UNTIL THE SHOP'S SYSTEM CLOCK PASSES 2049.
047600     05  I-CENTURY              PIC 9(02) COMP VALUE ZERO.
047700     05  I-FULL-YEAR            PIC 9(04) COMP VALUE ZERO.
047800     05  O-FULL-YEAR-DISP       PIC 9(04) VALUE ZERO.
047900* I-RUN-DATE IS THE FOUR-DIGIT-YEAR, YYYY-MM-DD RUN DATE BUILT
048000* IN 1100 - USED AS THE DEFAULT END DATE FOR AN OPEN-ENDED RANGE
048100* AND AS THE DEFAULT TRANSACTION DATE ON AN ADD REQUEST THAT
048200* LEAVES OP-TXN-DATE BLANK.
048300 01  I-RUN-DATE                 PIC X(10) VALUE SPACES.
048400*----------------------------------------------------------------
048500* GENERIC CALENDAR-DATE EDIT WORK AREA - SHARED BY THE
048600* TRANSACTION VALIDATOR, THE DATE-RANGE FILTER, AND DELETE.
048700*----------------------------------------------------------------
048800 01  I-DATE-PARSE-AREA.
048900* THE CALLER MOVES A CANDIDATE DATE HERE BEFORE PERFORMING 4500 -
049000* THE REDEFINES BELOW LET 4500 PICK THE DASHES AND DIGIT GROUPS
049100* APART WITHOUT AN UNSTRING.
049200     05  I-DATE-PARSE-TEXT      PIC X(10) VALUE SPACES.
049300 01  I-DATE-PARSE-BROKEN REDEFINES I-DATE-PARSE-AREA.
049400     05  I-DP-YYYY              PIC X(04).
049500     05  I-DP-DASH1             PIC X(01).
049600     05  I-DP-MM                PIC X(02).
049700     05  I-DP-DASH2             PIC X(01).
049800     05  I-DP-DD                PIC X(02).
049900* NUMERIC VIEW OF THE THREE DATE PARTS, MOVED IN ONCE THE DASH
050000* POSITIONS AND THE DIGIT-CLASS TEST BOTH PASS, FOR THE RANGE AND
050100* LEAP-YEAR CHECKS THAT FOLLOW.
050200 01  I-DATE-PARSE-NUMERIC.
050300     05  I-DP-YEAR-NUM          PIC 9(04) COMP VALUE ZERO.
050400     05  I-DP-MONTH-NUM         PIC 9(02) COMP VALUE ZERO.
050500     05  I-DP-DAY-NUM           PIC 9(02) COMP VALUE ZERO.
050600* 03/14/88 DRM - STANDARD MONTH-LENGTH TABLE, AMUSEMENT-PARK-
050700* TABLE STYLE, FEBRUARY ADJUSTED FOR LEAP YEARS IN 4500.
050800 01  MONTH-DAYS-TABLE.
050900     05  FILLER                  PIC 9(02) VALUE 31.
051000     05  FILLER                  PIC 9(02) VALUE 28.
051100     05  FILLER                  PIC 9(02) VALUE 31.
051200     05  FILLER                  PIC 9(02) VALUE 30.
051300     05  FILLER                  PIC 9(02) VALUE 31.
051400     05  FILLER                  PIC 9(02) VALUE 30.
051500     05  FILLER                  PIC 9(02) VALUE 31.
051600     05  FILLER                  PIC 9(02) VALUE 31.
051700     05  FILLER                  PIC 9(02) VALUE 30.
051800     05  FILLER                  PIC 9(02) VALUE 31.
051900     05  FILLER                  PIC 9(02) VALUE 30.
052000     05  FILLER                  PIC 9(02) VALUE 31.
052100 01  MONTH-DAYS REDEFINES MONTH-DAYS-TABLE.
052200     05  DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES.
052300*----------------------------------------------------------------
052400* DESCRIPTION CAPITALIZATION WORK AREA.
052500*----------------------------------------------------------------
052600 01  I-DESC-WORK-AREA.
052700* HOLDS THE INCOMING DESCRIPTION WHILE 4700-CAPITALIZE-
052800* DESCRIPTION FOLDS ONLY THE FIRST CHARACTER, VIA THE REDEFINES
052900* BELOW, LEAVING THE REST OF THE TEXT EXACTLY AS ENTERED.
053000     05  I-DESC-TEXT            PIC X(30) VALUE SPACES.
053100 01  I-DESC-BROKEN REDEFINES I-DESC-WORK-AREA.
053200     05  I-DESC-FIRST-CHAR      PIC X(01).
053300     05  I-DESC-REMAINDER       PIC X(29).
053400*----------------------------------------------------------------
053500* TRANSACTION VALIDATOR WORK RECORD - EVERY RECORD, WHETHER FROM
053600* THE MASTER FILE OR AN ADD REQUEST, IS EDITED HERE.
053700*----------------------------------------------------------------
053800 01  I-VALIDATE-REC.
053900* I-VAL-TYPE THROUGH I-VAL-DESCRIPTION MIRROR TR-TYPE THROUGH
054000* TR-DESCRIPTION - THE CALLER LOADS THEM FROM EITHER A MASTER
054100* RECORD (1200) OR AN ADD PAYLOAD (8100) BEFORE PERFORMING 4000.
054200     05  I-VAL-TYPE             PIC X(07) VALUE SPACES.
054300     05  I-VAL-CATEGORY         PIC X(12) VALUE SPACES.
054400* I-VAL-AMOUNT-RAW IS KEPT ALPHANUMERIC SO A NON-NUMERIC INPUT
054500* CAN BE TESTED AND ECHOED BACK IN THE ERROR MESSAGE; THE
054600* REDEFINES GIVES 4000 THE SIGNED NUMERIC VIEW IT NEEDS ONCE THE
054700* NUMERIC TEST HAS PASSED.
054800     05  I-VAL-AMOUNT-RAW       PIC X(09) VALUE SPACES.
054900     05  I-VAL-AMOUNT-NUM REDEFINES I-VAL-AMOUNT-RAW
055000                                 PIC S9(7)V99.
055100     05  I-VAL-DATE             PIC X(10) VALUE SPACES.
055200     05  I-VAL-DESCRIPTION      PIC X(30) VALUE SPACES.
055300* FILLER RESERVES ROOM FOR A VALIDATION REASON CODE, DISCUSSED
055400* BUT NEVER IMPLEMENTED SEPARATELY FROM THE FREE-TEXT MESSAGE.
055500     05  FILLER                  PIC X(08) VALUE SPACES.
055600*----------------------------------------------------------------
055700* DELETE-REQUEST INDEX WORK AREA.
055800*----------------------------------------------------------------
055900 01  I-REQ-INDEX-RAW            PIC X(03) VALUE SPACES.
056000* THE REDEFINES GIVES 8500-DELETE-TRANSACTION A NUMERIC VIEW OF
056100* OP-INDEX ONLY AFTER THE ALPHANUMERIC VIEW HAS PASSED A NUMERIC
056200* TEST - A NON-DIGIT INDEX WOULD OTHERWISE RAISE A SIZE ERROR ON
056300* THE COMPARE IN 8500.
056400 01  I-REQ-INDEX-VIEW REDEFINES I-REQ-INDEX-RAW
056500                                 PIC 9(03).
056600*----------------------------------------------------------------
056700* DATE-RANGE FILTER WORK AREAS.
056800*----------------------------------------------------------------
056900 01  I-FILTER-START             PIC X(10) VALUE LOW-VALUES.
057000 01  I-FILTER-END               PIC X(10) VALUE HIGH-VALUES.
057100* LIST-MODE TELLS 6950-ENTRY-MATCHES-MODE, AND THROUGH IT
057200* EVERY DATE-LIST BUILDER AND PRINT PARAGRAPH, WHICH KIND OF
057300* ENTRY THE CURRENT OPERATION CARES ABOUT.  SET BY THE CALLING
057400* LISTING, TOTAL OR DELETE PARAGRAPH BEFORE ANY OF THE 5900/5950
057500* FAMILY IS PERFORMED.
057600 01  LIST-MODE                PIC X(04) VALUE SPACES.
057700     88  MODE-IS-ALL                  VALUE "ALL ".
057800     88  MODE-IS-INCOME               VALUE "INC ".
057900     88  MODE-IS-EXPENSE              VALUE "EXP ".
058000     88  MODE-IS-CATEGORY             VALUE "CAT ".
058100* HOLDS THE LISTCAT REQUEST CATEGORY, LOWER-CASED ONCE, SO
058200* 6950'S CATEGORY LEG DOES NOT HAVE TO RE-FOLD IT ON EVERY ROW.
058300 01  I-FILTER-CATEGORY-LOWER    PIC X(12) VALUE SPACES.
058400*----------------------------------------------------------------
058500* THE IN-MEMORY LEDGER - HOLDS EVERY ACCEPTED TRANSACTION FOR THE
058600* LIFE OF THE RUN.  ROWS STAY IN INSERTION ORDER; A ROW REMOVED
058700* BY DELETE IS MARKED INACTIVE RATHER THAN PHYSICALLY REMOVED.
058800*
058900* THIS TABLE, NOT LEDGMSTR, IS THE SYSTEM OF RECORD FOR THE
059000* DURATION OF ONE RUN - EVERY LISTING, TOTAL, BALANCE OR DELETE
059100* WORKS AGAINST LEDGER-TABLE, NEVER AGAINST THE MASTER FILE
059200* DIRECTLY.  LEDGMSTR IS READ ONCE AT THE TOP OF THE RUN (1200
059300* LOADS IT IN HERE) AND WRITTEN ONCE AT THE BOTTOM (3100 WRITES
059400* IT BACK OUT) - THE WHOLE MIDDLE OF THE RUN NEVER TOUCHES THE
059500* FILE AT ALL.
059600*----------------------------------------------------------------
059700 01  LEDGER-TABLE.
059800* 500 ENTRIES IS COMFORTABLY ABOVE ANY ONE RUN'S ADD VOLUME SEEN
059900* SO FAR; A SUBSCRIPT PAST 500 WOULD BE A SIZE ERROR AND HAS
060000* NEVER BEEN SEEN IN PRODUCTION.
060100     05  LEDGER-ENTRY OCCURS 500 TIMES.
060200* LT-DATE THROUGH LT-DESCRIPTION ARE THE SAME FIVE FIELDS AS
060300* TR-DATE THROUGH TR-DESCRIPTION ON THE MASTER RECORD - KEPT
060400* UNDER THEIR OWN LT- PREFIX SINCE THEY LIVE IN A TABLE, NOT AN
060500* FD, FOR THE LIFE OF THE RUN.
060600         10  LT-DATE             PIC X(10).
060700         10  LT-TYPE             PIC X(07).
060800         10  LT-CATEGORY         PIC X(12).
060900         10  LT-AMOUNT           PIC S9(7)V99.
061000         10  LT-DESCRIPTION      PIC X(30).
061100* A DELETED ROW IS MARKED "N" HERE, NOT PHYSICALLY REMOVED FROM
061200* THE TABLE - EVERY SCAN OF LEDGER-TABLE TESTS LT-ACTIVE
061300* FIRST SO A DELETED ROW IS INVISIBLE TO LISTINGS, TOTALS, AND
061400* THE FINAL 3100 REWRITE.
061500         10  LT-ACTIVE-SWITCH    PIC X(01) VALUE "Y".
061600             88  LT-ACTIVE                VALUE "Y".
061700             88  LT-DELETED               VALUE "N".
061800* FILLER RESERVES ROOM TO GROW THE TABLE ENTRY WITHOUT DISTURBING
061900* THE OCCURS CLAUSE'S OVERALL LENGTH ARITHMETIC ELSEWHERE.
062000         10  FILLER              PIC X(11) VALUE SPACES.
062100*----------------------------------------------------------------
062200* DISTINCT-DATE WORK TABLE BUILT FRESH FOR EVERY LISTING OR
062300* SUMMARY REQUEST.
062400*----------------------------------------------------------------
062500 01  DATE-LIST-TABLE.
062600* HOLDS THE DISTINCT DATES SELECTED BY THE CURRENT REQUEST,
062700* ASCENDING ORDER AFTER 5990-SORT-DATE-LIST RUNS.  REBUILT FROM
062800* SCRATCH EVERY TIME - NOTHING CARRIES OVER BETWEEN REQUESTS.
062900     05  DATE-LIST-ENTRY OCCURS 500 TIMES PIC X(10).
063000*----------------------------------------------------------------
063100* REPORT LINE LAYOUTS.  ALL SIX GROUPS BELOW ARE FIXED AT THE
063200* FULL 132-BYTE PRTLINE WIDTH SO A SINGLE "WRITE PRTLINE FROM"
063300* STATEMENT WORKS FOR ANY OF THEM WITHOUT A JUSTIFIED-MOVE
063400* TRUNCATION OR AN UNEXPECTED TRAILING BLANK.
063500*
063600* A FULL DATE BLOCK, AS IT COMES OFF THE PRINTER, IS SIX LINES -
063700*
063800*   ================================================== (BANNER)
063900*   DATE: 2024-03-01                                    (HEADER)
064000*   -------------------------------------------------- (RULE)
064100*   TYPE       | CATEGORY     | AMOUNT   | DESCRIPTION  (COLUMNS)
064200*   -------------------------------------------------- (RULE)
064300*   income     | Salary       |  1500.00 | Monthly pay  (DETAIL)
064400*   ================================================== (BANNER)
064500*
064600* WITH ONE DETAIL LINE REPEATED FOR EVERY MATCHING ROW ON THAT
064700* DATE.  6900-PRINT-ONE-DATE-BLOCK BELOW IS THE ONLY PARAGRAPH
064800* THAT WRITES ALL SIX GROUPS; A FREE-STANDING MESSAGE, TOTAL OR
064900* CONFIRMATION LINE USES RPT-MESSAGE-LINE INSTEAD AND NEVER GOES
065000* THROUGH 6900 AT ALL.
065100*----------------------------------------------------------------
065200* THE OPENING AND CLOSING RULE FOR EACH DATE BLOCK - 50 EQUAL
065300* SIGNS, PADDED WITH FILLER TO THE FULL PRINT WIDTH.
065400 01  RPT-BANNER-LINE.
065500     05  FILLER                  PIC X(50) VALUE ALL "=".
065600     05  FILLER                  PIC X(82) VALUE SPACES.
065700* THE LIGHTER RULE PRINTED ABOVE AND BELOW THE COLUMN HEADER.
065800 01  RPT-RULE-LINE.
065900     05  FILLER                  PIC X(50) VALUE ALL "-".
066000     05  FILLER                  PIC X(82) VALUE SPACES.
066100* ONE PER DATE, IMMEDIATELY UNDER THE OPENING BANNER.
066200 01  RPT-DATE-HEADER-LINE.
066300     05  FILLER                  PIC X(06) VALUE "DATE: ".
066400     05  RPT-DATE-VALUE          PIC X(10).
066500     05  FILLER                  PIC X(116) VALUE SPACES.
066600* LITERAL COLUMN CAPTIONS, LAID OUT WITH THE SAME " | " SEPARATOR
066700* WIDTHS AS RPT-DETAIL-LINE BELOW SO THE COLUMNS LINE UP.
066800 01  RPT-COLUMN-HEADER-LINE.
066900     05  FILLER                  PIC X(10) VALUE "TYPE".
067000     05  FILLER                  PIC X(03) VALUE " | ".
067100     05  FILLER                  PIC X(12) VALUE "CATEGORY".
067200     05  FILLER                  PIC X(03) VALUE " | ".
067300     05  FILLER                  PIC X(08) VALUE "AMOUNT".
067400     05  FILLER                  PIC X(03) VALUE " | ".
067500     05  FILLER                  PIC X(11) VALUE "DESCRIPTION".
067600     05  FILLER                  PIC X(82) VALUE SPACES.
067700* ONE LINE PER MATCHING LEDGER ROW.  10 + 3 + 12 + 3 + 8 + 3 + 93
067800* = 132, THE FULL PRINT WIDTH - SEE THE 06/14/03 CHANGE-LOG ENTRY
067900* ABOVE; RPT-DESCRIPTION WAS ONE BYTE NARROW BEFORE THAT FIX.
068000 01  RPT-DETAIL-LINE.
068100     05  RPT-TYPE                PIC X(10).
068200     05  FILLER                  PIC X(03) VALUE " | ".
068300     05  RPT-CATEGORY            PIC X(12).
068400     05  FILLER                  PIC X(03) VALUE " | ".
068500     05  RPT-AMOUNT              PIC ZZZZ9.99.
068600     05  FILLER                  PIC X(03) VALUE " | ".
068700     05  RPT-DESCRIPTION         PIC X(93).
068800* CARRIES EVERY FREE-STANDING LINE - ERRORS, "NOT FOUND"
068900* CONDITIONS, TOTALS, BALANCE, AND ADD/DELETE CONFIRMATIONS.
069000 01  RPT-MESSAGE-LINE.
069100     05  RPT-MESSAGE-TEXT        PIC X(132).
069200* PROCEDURE DIVISION.
069300 PROCEDURE DIVISION.
069400*----------------------------------------------------------------
069500* PARAGRAPH-NUMBER MAP, FOR WHOEVER OPENS THIS COLD -
069600*   0000        MAIN LINE.
069700*   1000-1200   OPEN, GET RUN DATE, LOAD AND VALIDATE THE MASTER.
069800*   2000        PER-REQUEST DISPATCH (THE OP-CODE EVALUATE).
069900*   3000-3100   CLOSE DOWN, REWRITE THE MASTER FROM THE TABLE.
070000*   4000-4700   THE SHARED VALIDATOR AND ITS DATE/LEAP-YEAR/
070100*               DESCRIPTION HELPERS.
070200*   5000-5990   DATE-RANGE FILTER, DATE-LIST BUILD, NARROW, SORT.
070300*   6200-6500   LISTRNG/LISTALL/LISTINC/LISTEXP/LISTCAT FRONT ENDS.
070400*   6900-6950   THE SHARED PER-DATE PRINT BLOCK AND MODE TEST.
070500*   7100-7300   TOTINC, TOTEXP, BALANCE.
070600*   8100-8520   ADD AND DELETE.
070700*   9100-9700   FILE I/O AND LINE-WRITER UTILITY PARAGRAPHS.
070800* NUMBERING LEAVES GAPS (NO 6000, NO 6100, NO 6600-6899) ON
070900* PURPOSE - ROOM FOR A LISTING VARIANT THAT HAS BEEN ASKED FOR
071000* MORE THAN ONCE BUT NEVER FUNDED, WITHOUT RENUMBERING ANYTHING
071100* ALREADY IN PRODUCTION.
071200*
071300* IF YOU KNOW THE JOB BY ITS BUSINESS FUNCTION RATHER THAN ITS
071400* PARAGRAPH NUMBERS - THE VALIDATOR IS 4000-4700, THE LEDGER
071500* TABLE ITSELF IS MAINTAINED BY 1200/8100/8500, THE DATE-RANGE
071600* FILTER IS 5000-5990, THE FOUR LISTING REPORTS ARE 6200-6500,
071700* AND THE THREE SUMMARY CALCULATORS ARE 7100-7300.  THE MASTER
071800* FILE LOAD/SAVE PAIR IS 1200 GOING IN AND 3000-3100 COMING OUT.
071900*----------------------------------------------------------------
072000* 0000-LEDGBAT1 - MAIN LINE.  LOAD, PROCESS THE REQUEST FILE,
072100* REWRITE THE LEDGER, STOP.
072200*----------------------------------------------------------------
072300* THE ENTIRE RUN IN THREE STEPS - LOAD, PROCESS EVERY REQUEST ON
072400* THE OPREQST FILE IN THE ORDER IT WAS SUBMITTED, THEN REWRITE
072500* THE LEDGER.  THERE IS NO RESTART LOGIC - A FAILED RUN IS RERUN
072600* FROM THE BEGINNING AGAINST THE MASTER AS OF THE LAST GOOD RUN.
072700 0000-LEDGBAT1.
072800     PERFORM 1000-INITIALIZE.
072900     PERFORM 2000-PROCESS-REQUESTS
073000         UNTIL MORE-OPREQ-RECS = "NO".
073100     PERFORM 3000-TERMINATE.
073200     STOP RUN.
073300*----------------------------------------------------------------
073400* 1000 - OPEN FILES, GET THE RUN DATE, LOAD THE LEDGER MASTER.
073500* LEDGMSTR-OK GATES THE LOAD - A MISSING OR EMPTY FILE LEAVES
073600* C-LEDG-COUNT AT ITS INITIAL ZERO AND THE RUN CONTINUES WITH AN
073700* EMPTY LEDGER RATHER THAN ABENDING.
073800*----------------------------------------------------------------
073900 1000-INITIALIZE.
074000     PERFORM 1100-GET-RUN-DATE.
074100     OPEN INPUT LEDGER-MASTER.
074200     IF LEDGMSTR-OK
074300         PERFORM 9100-READ-MASTER-RECORD
074400         PERFORM 1200-LOAD-MASTER-RECORDS
074500             UNTIL MORE-MASTER-RECS = "NO"
074600         CLOSE LEDGER-MASTER
074700     END-IF.
074800     OPEN INPUT OPREQ-FILE.
074900     OPEN OUTPUT PRTOUT.
075000* AUDIT-LOG IS OPENED EXTEND, NOT OUTPUT, SO A SECOND RUN ON THE
075100* SAME DAY APPENDS TO YESTERDAY'S TRAIL INSTEAD OF ERASING IT.
075200     OPEN EXTEND AUDIT-LOG.
075300     PERFORM 9300-READ-OPREQ-RECORD.
075400*----------------------------------------------------------------
075500* 1100 - DERIVE THE FOUR-DIGIT-YEAR RUN DATE FROM THE SYSTEM
075600* CLOCK.  USED AS THE DEFAULT END DATE FOR AN OPEN-ENDED RANGE
075700* AND THE DEFAULT DATE ON AN ADD REQUEST WITH A BLANK DATE.
075800* 11/09/98 KLP - Y2K WINDOW.  A TWO-DIGIT YEAR OF 50 OR MORE IS
075900* TAKEN AS 19XX, ANYTHING LESS IS TAKEN AS 20XX.
076000*----------------------------------------------------------------
076100 1100-GET-RUN-DATE.
076200     ACCEPT I-SYSTEM-DATE-RAW FROM DATE.
076300     IF I-SYS-YY >= 50
076400         MOVE 19 TO I-CENTURY
076500     ELSE
076600         MOVE 20 TO I-CENTURY
076700     END-IF.
076800     COMPUTE I-FULL-YEAR = (I-CENTURY * 100) + I-SYS-YY.
076900     MOVE I-FULL-YEAR TO O-FULL-YEAR-DISP.
077000     STRING O-FULL-YEAR-DISP DELIMITED BY SIZE
077100            "-"            DELIMITED BY SIZE
077200            I-SYS-MM      DELIMITED BY SIZE
077300            "-"            DELIMITED BY SIZE
077400            I-SYS-DD      DELIMITED BY SIZE
077500         INTO I-RUN-DATE.
077600     MOVE I-RUN-DATE TO I-FILTER-END.
077700*----------------------------------------------------------------
077800* 1200 - ONE MASTER RECORD IN, RUN THROUGH THE SAME VALIDATOR AN
077900* ADD REQUEST USES.  A RECORD THAT FAILS HERE NEVER REACHES THE
078000* IN-MEMORY LEDGER - THIS IS THE ONLY PLACE A REJECT IS SILENT ON
078100* THE REPORT (NO RPT-MESSAGE-LINE) BUT STILL AUDITED, SINCE THE
078200* LOAD RUNS BEFORE PRTOUT WOULD BE MEANINGFUL TO AN OPERATOR.
078300*----------------------------------------------------------------
078400 1200-LOAD-MASTER-RECORDS.
078500* ONE COUNT PER RECORD READ, GOOD OR BAD - THIS IS THE FIGURE
078600* THAT SHOWS UP AS "MASTER RECS READ" ON THE CLOSING AUDIT LINE
078700* WRITTEN BY 3000 AT THE END OF THE RUN.
078800     ADD 1 TO C-MASTER-REC-CTR.
078900* THE FIVE MASTER-RECORD FIELDS ARE COPIED INTO THE SAME
079000* I-VALIDATE-REC WORK AREA AN ADD REQUEST USES - THIS IS WHAT
079100* LETS 4000 SERVE BOTH CALLERS WITHOUT KNOWING WHICH ONE IT IS.
079200     MOVE TR-TYPE        TO I-VAL-TYPE.
079300     MOVE TR-CATEGORY    TO I-VAL-CATEGORY.
079400     MOVE TR-AMOUNT      TO I-VAL-AMOUNT-NUM.
079500     MOVE TR-DATE        TO I-VAL-DATE.
079600     MOVE TR-DESCRIPTION TO I-VAL-DESCRIPTION.
079700     PERFORM 4000-VALIDATE-TRANSACTION THRU 4000-EXIT.
079800     IF VAL-IS-BAD
079900* A BAD MASTER RECORD IS COUNTED AND AUDITED BUT NOT APPENDED -
080000* IT DROPS OUT OF THE LEDGER FOR GOOD ONCE THE FILE IS REWRITTEN.
080100         ADD 1 TO C-REJECT-CTR
080200         STRING "MASTER RECORD REJECTED - " DELIMITED BY SIZE
080300                O-VAL-MESSAGE              DELIMITED BY SIZE
080400             INTO O-MESSAGE-TEXT
080500         PERFORM 9700-WRITE-AUDIT-LINE THRU 9700-EXIT
080600     ELSE
080700* A GOOD MASTER RECORD GOES STRAIGHT INTO THE LEDGER TABLE - NO
080800* MESSAGE, NO AUDIT LINE.  ONLY A RECORD THAT WOULD HAVE FAILED
080900* VALIDATION MAKES NOISE AT LOAD TIME; A CLEAN LOAD IS SILENT.
081000         PERFORM 8150-APPEND-LEDGER-ENTRY THRU 8150-EXIT
081100     END-IF.
081200     PERFORM 9100-READ-MASTER-RECORD.
081300*----------------------------------------------------------------
081400* 2000 - ONE REQUEST RECORD DRIVES ONE PASS THROUGH THIS
081500* PARAGRAPH.  REQUEST-CODE DISPATCH IS BY EVALUATE, SHOP
081600* STANDARD FOR MULTI-WAY BRANCHES.
081700*
081800* THE TEN VALID OP-CODES, WHAT EACH ONE READS FROM THE REQUEST
081900* RECORD, AND WHERE EACH IS HANDLED -
082000*
082100*   ADD      OP-TXN                        8100-ADD-TRANSACTION
082200*   LISTALL  OP-START/OP-END (OPTIONAL)    6100-LIST-ALL
082300*   LISTRNG  OP-START/OP-END               6200-LIST-RANGE
082400*   LISTINC  OP-START/OP-END               6300-LIST-INCOME
082500*   LISTEXP  OP-START/OP-END               6400-LIST-EXPENSE
082600*   LISTCAT  OP-START/OP-END/OP-CATEGORY   6500-LIST-CATEGORY
082700*   TOTINC   OP-START/OP-END               7100-TOTAL-INCOME
082800*   TOTEXP   OP-START/OP-END               7200-TOTAL-EXPENSE
082900*   BALANCE  (NOTHING - WHOLE LEDGER)      7300-CURRENT-BALANCE
083000*   DELETE   OP-START (DATE)/OP-INDEX      8500-DELETE-TRANSACTION
083100*
083200* ANY OTHER EIGHT-BYTE VALUE IN OP-CODE FALLS TO THE WHEN OTHER
083300* LEG BELOW AND PRINTS WITHOUT TOUCHING THE LEDGER OR THE AUDIT
083400* TRAIL AT ALL.
083500*----------------------------------------------------------------
083600 2000-PROCESS-REQUESTS.
083700* DISPATCH ONE REQUEST BY OP-CODE.  A DELETED LEDGER ROW LEFT BY
083800* AN EARLIER REQUEST IN THIS SAME RUN IS ALREADY INVISIBLE TO
083900* EVERY PARAGRAPH BELOW BY THE TIME THE NEXT REQUEST GETS HERE -
084000* THE LT-ACTIVE TEST IS DONE AT SCAN TIME, NOT DISPATCH TIME.
084100* THIS PARAGRAPH RUNS ONCE PER RECORD ON OPREQST, IN THE ORDER
084200* THE RECORDS WERE KEYED - THERE IS NO REORDERING OR PRIORITY
084300* AMONG THE TEN OPERATION CODES.
084400     EVALUATE OP-CODE
084500* ADD IS THE ONLY REQUEST THAT CHANGES THE LEDGER'S CONTENT ON A
084600* WELL-FORMED PAYLOAD - EVERYTHING ELSE ONLY READS IT, WITH
084700* DELETE BEING THE OTHER EXCEPTION FURTHER DOWN.
084800         WHEN "ADD     "
084900             PERFORM 8100-ADD-TRANSACTION THRU 8100-EXIT
085000* LISTALL TAKES NO DATE RANGE AT ALL - 6100 HARDCODES
085100* LOW-VALUES/HIGH-VALUES AND NEVER CALLS THE 5000 FILTER, SO
085200* OP-START/OP-END ON A LISTALL REQUEST RECORD ARE IGNORED.
085300         WHEN "LISTALL "
085400             PERFORM 6100-LIST-ALL-TRANSACTIONS THRU 6100-EXIT
085500         WHEN "LISTRNG "
085600             PERFORM 6200-LIST-RANGE-TRANSACTIONS THRU 6200-EXIT
085700         WHEN "LISTINC "
085800             PERFORM 6300-LIST-INCOME-TRANSACTIONS THRU 6300-EXIT
085900         WHEN "LISTEXP "
086000             PERFORM 6400-LIST-EXPENSE-TRANSACTIONS THRU 6400-EXIT
086100* LISTCAT IS THE ONLY ONE OF THE TEN OP-CODES THAT USES
086200* OP-CATEGORY AT ALL - EVERY OTHER REQUEST LEAVES IT BLANK.
086300         WHEN "LISTCAT "
086400             PERFORM 6500-LIST-CATEGORY-TRANSACTIONS
086500                 THRU 6500-EXIT
086600* TOTINC/TOTEXP PRINT ONE NUMBER, NOT A LISTING - BUT THEY STILL
086700* RUN THROUGH THE SAME 5000 DATE FILTER AS THE LISTINGS DO.
086800         WHEN "TOTINC  "
086900             PERFORM 7100-TOTAL-INCOME THRU 7100-EXIT
087000         WHEN "TOTEXP  "
087100             PERFORM 7200-TOTAL-EXPENSE THRU 7200-EXIT
087200* BALANCE IS THE ONE SUMMARY WITH NO DATE RANGE AT ALL - IT
087300* ALWAYS COVERS THE WHOLE LEDGER, OP-START/OP-END ARE IGNORED.
087400         WHEN "BALANCE "
087500             PERFORM 7300-CURRENT-BALANCE THRU 7300-EXIT
087600* DELETE READS OP-START AS THE TARGET DATE AND OP-INDEX AS THE
087700* ORDINAL - OP-END AND OP-CATEGORY ARE BOTH IGNORED ON THIS CODE.
087800         WHEN "DELETE  "
087900             PERFORM 8500-DELETE-TRANSACTION THRU 8500-EXIT
088000* AN OP-CODE THAT MATCHES NONE OF THE ABOVE PRINTS A PLAIN
088100* MESSAGE LINE DIRECTLY - THERE IS NO AUDIT ENTRY FOR THIS CASE
088200* SINCE NOTHING IN THE LEDGER WAS TOUCHED.
088300         WHEN OTHER
088400             MOVE "UNRECOGNIZED OPERATION REQUEST CODE."
088500                 TO RPT-MESSAGE-TEXT
088600             WRITE PRTLINE FROM RPT-MESSAGE-LINE
088700                 AFTER ADVANCING 1 LINE
088800     END-EVALUATE.
088900     PERFORM 9300-READ-OPREQ-RECORD.
089000*----------------------------------------------------------------
089100* 3000 - CLOSE THE REQUEST FILE, REWRITE THE LEDGER MASTER IN
089200* FULL FROM THE IN-MEMORY TABLE, CLOSE EVERYTHING ELSE DOWN.  THE
089300* WHOLE-FILE REWRITE MEANS A DELETED ROW SIMPLY NEVER MAKES IT
089400* BACK OUT TO LEDGMSTR - THERE IS NO TOMBSTONE RECORD.
089500*
089600* LEDGMSTR IS OPENED OUTPUT HERE, NOT EXTEND - THE ENTIRE FILE IS
089700* REPLACED EVERY RUN, NOT APPENDED TO.  THAT IS WHY IT MUST BE
089800* OPENED INPUT AGAIN NEXT RUN, NOT EXTEND, AND WHY THE ORDER OF
089900* OPERATIONS MATTERS SO MUCH IN THIS PARAGRAPH - THE ORIGINAL
090000* LEDGMSTR IS ALREADY CLOSED (INPUT MODE, BACK IN 1000) BEFORE
090100* THIS PARAGRAPH EVER OPENS IT OUTPUT, SO THERE IS NEVER A MOMENT
090200* WHERE THE SAME FILE IS OPEN FOR BOTH READING AND WRITING AT
090300* ONCE.
090400*----------------------------------------------------------------
090500 3000-TERMINATE.
090600* THE REQUEST FILE IS DONE WITH THE MOMENT THE LAST RECORD IS
090700* PROCESSED - CLOSED HERE BEFORE ANYTHING ELSE HAPPENS.
090800     CLOSE OPREQ-FILE.
090900* LEDGER-MASTER IS REOPENED OUTPUT, NOT EXTEND - THE ENTIRE FILE
091000* IS REPLACED FROM LEDGER-TABLE, NOT APPENDED TO.
091100     OPEN OUTPUT LEDGER-MASTER.
091200     PERFORM 3100-REWRITE-MASTER-RECORDS
091300         VARYING C-SUB-1 FROM 1 BY 1
091400         UNTIL C-SUB-1 > C-LEDG-COUNT.
091500     CLOSE LEDGER-MASTER.
091600     MOVE C-MASTER-REC-CTR TO O-MASTER-REC-DISP.
091700     MOVE C-REJECT-CTR     TO O-REJECT-CTR-DISP.
091800* CLOSING AUDIT LINE FOR THE RUN - HOW MANY MASTER RECORDS CAME
091900* IN AT LOAD TIME AND HOW MANY OF THOSE WERE REJECTED, SO A
092000* REVIEWER OF THE AUDIT TRAIL DOES NOT HAVE TO COUNT REJECT LINES
092100* BY HAND.
092200     STRING "RUN COMPLETE - MASTER RECS READ " DELIMITED BY SIZE
092300            O-MASTER-REC-DISP  DELIMITED BY SIZE
092400            " REJECTED "        DELIMITED BY SIZE
092500            O-REJECT-CTR-DISP  DELIMITED BY SIZE
092600         INTO O-MESSAGE-TEXT
092700     PERFORM 9700-WRITE-AUDIT-LINE THRU 9700-EXIT.
092800     CLOSE PRTOUT.
092900     CLOSE AUDIT-LOG.
093000* ONLY ACTIVE ROWS ARE WRITTEN BACK OUT - A ROW MARKED LT-DELETED
093100* BY 8520 SIMPLY IS NOT MOVED TO TR-DATE AND SO NEVER REACHES THE
093200* WRITE BELOW.  TR-FILLER IS RESET TO SPACES ON EVERY OUTPUT
093300* RECORD SINCE THE IN-MEMORY TABLE HAS NO CORRESPONDING FIELD.
093400 3100-REWRITE-MASTER-RECORDS.
093500* AN INACTIVE ROW FALLS THROUGH THIS IF WITH NOTHING MOVED AND
093600* NOTHING WRITTEN - THAT IS THE ENTIRE MECHANISM BY WHICH A
093700* DELETED TRANSACTION DISAPPEARS FROM THE NEXT RUN'S MASTER.
093800     IF LT-ACTIVE (C-SUB-1)
093900         MOVE LT-DATE        (C-SUB-1) TO TR-DATE
094000         MOVE LT-TYPE        (C-SUB-1) TO TR-TYPE
094100         MOVE LT-CATEGORY    (C-SUB-1) TO TR-CATEGORY
094200         MOVE LT-AMOUNT      (C-SUB-1) TO TR-AMOUNT
094300         MOVE LT-DESCRIPTION (C-SUB-1) TO TR-DESCRIPTION
094400         MOVE SPACES TO TR-FILLER
094500         WRITE LEDGMST-RECORD
094600     END-IF.
094700*----------------------------------------------------------------
094800* 4000 - TRANSACTION VALIDATOR.  WORKS ON I-VALIDATE-REC, WHICH
094900* THE CALLER LOADS FROM EITHER A MASTER RECORD OR AN ADD
095000* REQUEST.  EACH FIELD IS CHECKED IN TURN; THE FIRST FAILURE
095100* SETS VAL-STATUS AND EXITS - SAME SHAPE AS THE OLD
095200* 2100-VALIDATION PARAGRAPH THIS WAS BUILT FROM.
095300*
095400* THE FIVE RULES, IN THE ORDER THEY ARE CHECKED, AND WHY THAT
095500* ORDER WAS PICKED - TYPE FIRST BECAUSE EVERYTHING ELSE ON THE
095600* RECORD IS MEANINGLESS IF THE PROGRAM CANNOT EVEN TELL WHETHER
095700* IT IS LOOKING AT AN INCOME OR AN EXPENSE ROW; CATEGORY SECOND
095800* SINCE IT GATES NO OTHER FIELD; AMOUNT THIRD BECAUSE THE NUMERIC
095900* TEST HAS TO PASS BEFORE THE SIGN TEST CAN EVEN RUN; DATE FOURTH
096000* SINCE A BLANK DATE IS A SILENT DEFAULT, NOT A REJECTION, AND
096100* NEEDS ITS OWN BRANCH; DESCRIPTION LAST BECAUSE IT NEVER FAILS
096200* THE RECORD, IT ONLY RESHAPES THE TEXT.  A CALLER THAT WANTS TO
096300* CHANGE THE ORDER SHOULD NOT - THE HELP DESK SCRIPT ASSUMES A
096400* RECORD FAILING ON, SAY, THE AMOUNT ALREADY HAS A GOOD TYPE AND
096500* CATEGORY.
096600*----------------------------------------------------------------
096700 4000-VALIDATE-TRANSACTION.
096800     MOVE "OK " TO VAL-STATUS.
096900     MOVE SPACES TO O-VAL-MESSAGE.
097000* RULE 1 - TYPE MUST BE PRESENT.
097100     IF I-VAL-TYPE = SPACES
097200         MOVE "BAD" TO VAL-STATUS
097300         MOVE "TRANSACTION TYPE CANNOT BE EMPTY."
097400             TO O-VAL-MESSAGE
097500         GO TO 4000-EXIT
097600     END-IF.
097700* FOLD TO LOWER CASE BEFORE THE COMPARE SO "INCOME", "Income" AND
097800* "income" ALL PASS - THE FOLDED VALUE IS WHAT ENDS UP STORED.
097900     INSPECT I-VAL-TYPE
098000         CONVERTING UPPER-ALPHA TO LOWER-ALPHA.
098100* RULE 1 CONTINUED - MUST BE EXACTLY "INCOME" OR "EXPENSE" ONCE
098200* FOLDED.  NO OTHER TYPE HAS EVER BEEN REQUESTED BY THE
098300* DEPARTMENT.
098400     IF I-VAL-TYPE NOT = "income " AND
098500        I-VAL-TYPE NOT = "expense"
098600         MOVE "BAD" TO VAL-STATUS
098700         STRING "TRANSACTION TYPE IS INVALID - "
098800                DELIMITED BY SIZE
098900                I-VAL-TYPE     DELIMITED BY SPACE
099000                "."             DELIMITED BY SIZE
099100             INTO O-VAL-MESSAGE
099200         GO TO 4000-EXIT
099300     END-IF.
099400* RULE 2 - CATEGORY MUST BE PRESENT.  CASE IS LEFT AS ENTERED;
099500* ONLY THE LISTCAT COMPARE FOLDS IT, NOT THE STORED VALUE.
099600     IF I-VAL-CATEGORY = SPACES
099700         MOVE "BAD" TO VAL-STATUS
099800         MOVE "CATEGORY CANNOT BE EMPTY." TO O-VAL-MESSAGE
099900         GO TO 4000-EXIT
100000     END-IF.
100100* RULE 3 - AMOUNT MUST BE PRESENT AND NUMERIC.  THE RAW
100200* ALPHANUMERIC VIEW IS TESTED SO THE BAD VALUE CAN BE ECHOED BACK
100300* IN THE MESSAGE EXACTLY AS THE REQUEST CARRIED IT.
100400     IF I-VAL-AMOUNT-RAW = SPACES OR
100500        I-VAL-AMOUNT-NUM NOT NUMERIC
100600         MOVE "BAD" TO VAL-STATUS
100700         STRING "AMOUNT IS INVALID - "        DELIMITED BY SIZE
100800                I-VAL-AMOUNT-RAW              DELIMITED BY SIZE
100900                ". IT MUST BE A NUMBER."       DELIMITED BY SIZE
101000             INTO O-VAL-MESSAGE
101100         GO TO 4000-EXIT
101200     END-IF.
101300* RULE 3 CONTINUED - ZERO IS ALLOWED, ONLY A NEGATIVE AMOUNT IS
101400* REJECTED.  SIGN CAME INTO PLAY ONLY AFTER THE 05/17/00 CHANGE
101500* MADE TR-AMOUNT/I-VAL-AMOUNT-NUM SIGNED - BEFORE THAT THIS TEST
101600* COULD NEVER FIRE.
101700     IF I-VAL-AMOUNT-NUM < ZERO                                  FIN-0201
101800         MOVE "BAD" TO VAL-STATUS
101900         MOVE I-VAL-AMOUNT-NUM TO O-TOTAL-DISP
102000         STRING "AMOUNT IS INVALID - " DELIMITED BY SIZE
102100                O-TOTAL-DISP           DELIMITED BY SIZE
102200                ". IT MUST BE GREATER"  DELIMITED BY SIZE
102300                " THAN ZERO."           DELIMITED BY SIZE
102400             INTO O-VAL-MESSAGE
102500         GO TO 4000-EXIT
102600     END-IF.
102700* RULE 4 - DATE.  BLANK DEFAULTS SILENTLY TO THE RUN DATE; A
102800* NON-BLANK VALUE HAS TO PASS THE FULL CALENDAR EDIT IN 4500.
102900     IF I-VAL-DATE = SPACES
103000         MOVE I-RUN-DATE TO I-VAL-DATE
103100     ELSE
103200         MOVE I-VAL-DATE TO I-DATE-PARSE-TEXT
103300         PERFORM 4500-VALIDATE-DATE-FORMAT THRU 4500-EXIT
103400         IF VAL-IS-BAD
103500             STRING "DATE IS INVALID - " DELIMITED BY SIZE
103600                    I-VAL-DATE            DELIMITED BY SPACE
103700                    ". IT MUST BE IN"      DELIMITED BY SIZE
103800                    " YYYY-MM-DD FORMAT."  DELIMITED BY SIZE
103900                 INTO O-VAL-MESSAGE
104000             GO TO 4000-EXIT
104100         END-IF
104200     END-IF.
104300* RULE 5 - DESCRIPTION.  BLANK BECOMES A SINGLE DASH; OTHERWISE
104400* THE FIRST LETTER IS CAPITALIZED AND THE REST LEFT ALONE.
104500     IF I-VAL-DESCRIPTION = SPACES
104600         MOVE "-" TO I-VAL-DESCRIPTION
104700     ELSE
104800         MOVE I-VAL-DESCRIPTION TO I-DESC-TEXT
104900         PERFORM 4700-CAPITALIZE-DESCRIPTION THRU 4700-EXIT
105000         MOVE I-DESC-TEXT TO I-VAL-DESCRIPTION
105100     END-IF.
105200* ALL FIVE RULES PASSED.
105300     MOVE "OK " TO VAL-STATUS.
105400 4000-EXIT.
105500     EXIT.
105600*----------------------------------------------------------------
105700* 4500 - GENERIC CALENDAR-DATE EDIT.  CALLER MOVES THE CANDIDATE
105800* DATE INTO I-DATE-PARSE-TEXT BEFORE THE PERFORM.  SHARED BY
105900* THE VALIDATOR, THE DATE-RANGE FILTER, AND DELETE.
106000*----------------------------------------------------------------
106100 4500-VALIDATE-DATE-FORMAT.
106200     MOVE "OK " TO VAL-STATUS.
106300* THE DASHES HAVE TO BE IN POSITIONS 5 AND 8 OR THIS IS NOT
106400* YYYY-MM-DD NO MATTER WHAT ELSE IS IN THE FIELD.
106500     IF I-DP-DASH1 NOT = "-" OR I-DP-DASH2 NOT = "-"
106600         MOVE "BAD" TO VAL-STATUS
106700         GO TO 4500-EXIT
106800     END-IF.
106900* EVERY REMAINING POSITION MUST BE A DIGIT - THE CLASS TEST
107000* CATCHES A LETTER, A SPACE, OR ANY OTHER STRAY CHARACTER IN ONE
107100* SHOT WITHOUT NUMERIC-EDITING EACH GROUP SEPARATELY.
107200     IF NOT ( I-DP-YYYY(1:1) IS DATE-DIGIT-CLASS AND
107300              I-DP-YYYY(2:1) IS DATE-DIGIT-CLASS AND
107400              I-DP-YYYY(3:1) IS DATE-DIGIT-CLASS AND
107500              I-DP-YYYY(4:1) IS DATE-DIGIT-CLASS AND
107600              I-DP-MM(1:1)   IS DATE-DIGIT-CLASS AND
107700              I-DP-MM(2:1)   IS DATE-DIGIT-CLASS AND
107800              I-DP-DD(1:1)   IS DATE-DIGIT-CLASS AND
107900              I-DP-DD(2:1)   IS DATE-DIGIT-CLASS )
108000         MOVE "BAD" TO VAL-STATUS
108100         GO TO 4500-EXIT
108200     END-IF.
108300     MOVE I-DP-YYYY TO I-DP-YEAR-NUM.
108400     MOVE I-DP-MM   TO I-DP-MONTH-NUM.
108500     MOVE I-DP-DD   TO I-DP-DAY-NUM.
108600* MONTH MUST BE 1 THROUGH 12 BEFORE IT CAN BE USED AS A SUBSCRIPT
108700* INTO DAYS-IN-MONTH BELOW.
108800     IF I-DP-MONTH-NUM < 1 OR I-DP-MONTH-NUM > 12
108900         MOVE "BAD" TO VAL-STATUS
109000         GO TO 4500-EXIT
109100     END-IF.
109200* LOOK UP THE MONTH'S DAY COUNT, THEN BUMP FEBRUARY TO 29 IF
109300* 4600 SAYS THE YEAR IS A LEAP YEAR.
109400     MOVE DAYS-IN-MONTH (I-DP-MONTH-NUM) TO C-TEMP-QUOT.
109500     IF I-DP-MONTH-NUM = 2
109600         PERFORM 4600-CHECK-LEAP-YEAR THRU 4600-EXIT
109700     END-IF.
109800     IF I-DP-DAY-NUM < 1 OR I-DP-DAY-NUM > C-TEMP-QUOT
109900         MOVE "BAD" TO VAL-STATUS
110000         GO TO 4500-EXIT
110100     END-IF.
110200     MOVE "OK " TO VAL-STATUS.
110300 4500-EXIT.
110400     EXIT.
110500*----------------------------------------------------------------
110600* 4600 - LEAP-YEAR TEST, DIVISIBLE-BY-4-NOT-100-UNLESS-ALSO-400.
110700* C-TEMP-QUOT ARRIVES HOLDING 28 (FEBRUARY'S TABLE VALUE) AND IS
110800* BUMPED TO 29 ONLY WHEN THE YEAR QUALIFIES.
110900* 03/02/99 KLP - LEAP-YEAR CHECK CONFIRMED AGAINST THE YEAR 2000
111000* CENTURY RULE (Y2K-118 FOLLOW-UP) - 2000 IS DIVISIBLE BY 400 SO
111100* IT IS CORRECTLY TREATED AS A LEAP YEAR, NOT SKIPPED AS A
111200* CENTURY YEAR WOULD NORMALLY BE.
111300*----------------------------------------------------------------
111400 4600-CHECK-LEAP-YEAR.
111500* NOT DIVISIBLE BY 4 - NOT A LEAP YEAR, LEAVE 28 STANDING.
111600     DIVIDE I-DP-YEAR-NUM BY 4 GIVING C-TEMP-DIVQUOT
111700         REMAINDER C-TEMP-REM.
111800     IF C-TEMP-REM NOT = 0
111900         GO TO 4600-EXIT
112000     END-IF.
112100* DIVISIBLE BY 4 AND NOT BY 100 - AN ORDINARY LEAP YEAR.
112200     DIVIDE I-DP-YEAR-NUM BY 100 GIVING C-TEMP-DIVQUOT
112300         REMAINDER C-TEMP-REM.
112400     IF C-TEMP-REM NOT = 0
112500         MOVE 29 TO C-TEMP-QUOT
112600         GO TO 4600-EXIT
112700     END-IF.
112800* DIVISIBLE BY 100 - ONLY A LEAP YEAR IF ALSO DIVISIBLE BY 400.
112900     DIVIDE I-DP-YEAR-NUM BY 400 GIVING C-TEMP-DIVQUOT
113000         REMAINDER C-TEMP-REM.
113100     IF C-TEMP-REM = 0
113200         MOVE 29 TO C-TEMP-QUOT
113300     END-IF.
113400 4600-EXIT.
113500     EXIT.
113600*----------------------------------------------------------------
113700* 4700 - CAPITALIZE THE FIRST CHARACTER OF THE DESCRIPTION AT
113800* ENTRY, LEAVING THE REST OF THE TEXT UNCHANGED.  ADDED 08/11/97
113900* PER THE JBC CHANGE-LOG ENTRY ABOVE - BEFORE THAT THE
114000* DESCRIPTION WAS STORED EXACTLY AS TYPED.
114100*----------------------------------------------------------------
114200 4700-CAPITALIZE-DESCRIPTION.                                     FIN-0166
114300     INSPECT I-DESC-FIRST-CHAR
114400         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
114500 4700-EXIT.
114600     EXIT.
114700*----------------------------------------------------------------
114800* 5000 - DATE-RANGE FILTER.  EDITS OP-START/OP-END, DEFAULTS AN
114900* EMPTY START TO LOW-VALUES (OPEN START) AND AN EMPTY END TO THE
115000* RUN DATE, THEN CALLS 5900 TO BUILD THE SORTED LIST OF LEDGER
115100* DATES FALLING BETWEEN THEM.  SHARED BY LISTRNG, LISTINC,
115200* LISTEXP, LISTCAT, TOTINC AND TOTEXP - ONLY THE LIST-MODE
115300* SETTING AND ANY SECOND-STAGE NARROWING (5950) DIFFER BETWEEN
115400* THOSE CALLERS.
115500*----------------------------------------------------------------
115600 5000-DATE-RANGE-FILTER.
115700     MOVE "OK " TO VAL-STATUS.
115800* LOW-VALUES SORTS BEFORE ANY REAL DATE, SO AN EMPTY START MEANS
115900* "FROM THE BEGINNING OF THE LEDGER" WITHOUT A SPECIAL-CASE TEST
116000* LATER ON.
116100     MOVE LOW-VALUES TO I-FILTER-START.
116200     IF OP-START NOT = SPACES
116300         MOVE OP-START TO I-DATE-PARSE-TEXT
116400         PERFORM 4500-VALIDATE-DATE-FORMAT THRU 4500-EXIT
116500         IF VAL-IS-BAD
116600             MOVE "START DATE MUST BE IN YYYY-MM-DD FORMAT."
116700                 TO O-VAL-MESSAGE
116800             GO TO 5000-EXIT
116900         END-IF
117000         MOVE OP-START TO I-FILTER-START
117100     END-IF.
117200* AN EMPTY END DATE DEFAULTS TO TODAY'S RUN DATE - THE REQUEST
117300* CANNOT ASK FOR TRANSACTIONS DATED IN THE FUTURE BY OMISSION.
117400     MOVE I-RUN-DATE TO I-FILTER-END.
117500     IF OP-END NOT = SPACES
117600         MOVE OP-END TO I-DATE-PARSE-TEXT
117700         PERFORM 4500-VALIDATE-DATE-FORMAT THRU 4500-EXIT
117800         IF VAL-IS-BAD
117900             MOVE "END DATE MUST BE IN YYYY-MM-DD FORMAT."
118000                 TO O-VAL-MESSAGE
118100             GO TO 5000-EXIT
118200         END-IF
118300         MOVE OP-END TO I-FILTER-END
118400     END-IF.
118500* THE WORDING SAYS "GREATER THAN OR EQUAL" BUT THE TEST BELOW IS
118600* STRICTLY GREATER-THAN - AN EQUAL START AND END DATE IS A VALID
118700* ONE-DAY RANGE AND HAS ALWAYS BEEN ALLOWED.  LEAVE THE MESSAGE
118800* TEXT AS THE DEPARTMENT SPECIFIED IT EVEN THOUGH IT OVERSTATES
118900* THE RULE.
119000     IF I-FILTER-START > I-FILTER-END
119100         MOVE "BAD" TO VAL-STATUS
119200         MOVE "THE START DATE CANNOT BE GREATER THAN OR EQUAL"
119300             TO O-VAL-MESSAGE
119400         STRING O-VAL-MESSAGE   DELIMITED BY SIZE
119500                " TO THE END DATE." DELIMITED BY SIZE
119600             INTO O-VAL-MESSAGE
119700         GO TO 5000-EXIT
119800     END-IF.
119900* MODE-ALL SO 5910 KEEPS EVERY ACTIVE ENTRY IN RANGE REGARDLESS
120000* OF TYPE OR CATEGORY - THE CALLER NARROWS FURTHER IF IT NEEDS
120100* TO (SEE 5950 BELOW).
120200     MOVE "ALL " TO LIST-MODE.
120300     PERFORM 5900-BUILD-DATE-LIST THRU 5900-EXIT.
120400     MOVE "OK " TO VAL-STATUS.
120500 5000-EXIT.
120600     EXIT.
120700*----------------------------------------------------------------
120800* 5900 - SCAN THE LEDGER FOR ACTIVE ENTRIES WHOSE DATE FALLS IN
120900* I-FILTER-START..I-FILTER-END, BUILD THE DISTINCT-DATE LIST,
121000* THEN BUBBLE-SORT IT ASCENDING.  MODE-ALL DOES NOT CHECK TYPE
121100* OR CATEGORY.
121200*----------------------------------------------------------------
121300 5900-BUILD-DATE-LIST.
121400     MOVE ZERO TO C-DATE-COUNT.
121500* C-SUB-1 WALKS THE WHOLE IN-MEMORY LEDGER TABLE ONE ROW AT A
121600* TIME; DELETED (INACTIVE) ROWS ARE SKIPPED IN 5910 RATHER THAN
121700* COMPACTED OUT OF THE TABLE.
121800     PERFORM 5910-SCAN-ONE-ENTRY
121900         VARYING C-SUB-1 FROM 1 BY 1
122000         UNTIL C-SUB-1 > C-LEDG-COUNT.
122100     PERFORM 5990-SORT-DATE-LIST THRU 5990-EXIT.
122200 5900-EXIT.
122300     EXIT.
122400* TESTS ONE LEDGER ROW: ACTIVE, IN RANGE, AND (VIA 6950) MATCHING
122500* THE CURRENT MODE.  A HIT IS HANDED TO 5920 TO BE ADDED TO THE
122600* DISTINCT-DATE LIST IF NOT ALREADY THERE.
122700 5910-SCAN-ONE-ENTRY.
122800     IF LT-ACTIVE (C-SUB-1) AND
122900        LT-DATE (C-SUB-1) NOT < I-FILTER-START AND
123000        LT-DATE (C-SUB-1) NOT > I-FILTER-END
123100         MOVE C-SUB-1 TO C-ENTRY-IX
123200         PERFORM 6950-ENTRY-MATCHES-MODE THRU 6950-EXIT
123300         IF ENTRY-MATCHES
123400             PERFORM 5920-ADD-DATE-IF-NEW THRU 5920-EXIT
123500         END-IF
123600     END-IF.
123700* THE DATE LIST HOLDS ONE ENTRY PER DISTINCT DATE, NOT PER
123800* TRANSACTION - A DATE WITH FIVE ENTRIES STILL OCCUPIES ONE SLOT
123900* HERE.  5930 IS A LINEAR SEARCH OF THE LIST BUILT SO FAR; THE
124000* LIST NEVER GROWS PAST THE HANDFUL OF DISTINCT DATES A LEDGER
124100* NORMALLY CARRIES SO A LINEAR SCAN IS FINE.
124200 5920-ADD-DATE-IF-NEW.
124300     MOVE "NO" TO MATCH-SWITCH.
124400     PERFORM 5930-CHECK-ONE-LISTED-DATE
124500         VARYING C-SUB-3 FROM 1 BY 1
124600         UNTIL C-SUB-3 > C-DATE-COUNT.
124700     IF NOT ENTRY-MATCHES
124800         ADD 1 TO C-DATE-COUNT
124900         MOVE LT-DATE (C-SUB-1)
125000             TO DATE-LIST-ENTRY (C-DATE-COUNT)
125100     END-IF.
125200 5920-EXIT.
125300     EXIT.
125400* ENTRY-MATCHES IS A CONDITION-NAME ON MATCH-SWITCH, SET
125500* "YES" HERE THE MOMENT THE DATE IS FOUND ALREADY LISTED.
125600 5930-CHECK-ONE-LISTED-DATE.
125700     IF DATE-LIST-ENTRY (C-SUB-3) = LT-DATE (C-SUB-1)
125800         MOVE "YES" TO MATCH-SWITCH
125900     END-IF.
126000* 03/14/88 DRM - SIMPLE BUBBLE SORT.  THE DATE LIST NEVER HOLDS
126100* MORE THAN A HANDFUL OF ENTRIES, SO THIS NEED NOT BE CLEVER.
126200 5990-SORT-DATE-LIST.
126300     IF C-DATE-COUNT < 2
126400         GO TO 5990-EXIT
126500     END-IF.
126600     PERFORM 5991-SORT-ONE-PASS
126700         VARYING C-SUB-1 FROM 1 BY 1
126800         UNTIL C-SUB-1 > C-DATE-COUNT.
126900 5990-EXIT.
127000     EXIT.
127100* ONE FULL PASS OF THE BUBBLE SORT.  C-SUB-1 (SET BY THE
127200* CALLING PERFORM IN 5990) COUNTS THE PASS NUMBER; THE PASS
127300* ITSELF RUNS C-SUB-2 ACROSS THE UNSORTED PORTION COMPARING
127400* NEIGHBORS.
127500 5991-SORT-ONE-PASS.
127600     PERFORM 5992-COMPARE-AND-SWAP
127700         VARYING C-SUB-2 FROM 1 BY 1
127800         UNTIL C-SUB-2 > C-DATE-COUNT - 1.
127900* SWAP TWO ADJACENT DATE-LIST ENTRIES THROUGH I-DATE-PARSE-TEXT
128000* AS A HOLDING AREA - IT IS UNUSED AT THIS POINT IN THE RUN SO
128100* THERE IS NO NEED FOR A DEDICATED SWAP FIELD.
128200 5992-COMPARE-AND-SWAP.
128300     IF DATE-LIST-ENTRY (C-SUB-2) >
128400        DATE-LIST-ENTRY (C-SUB-2 + 1)
128500         MOVE DATE-LIST-ENTRY (C-SUB-2)
128600             TO I-DATE-PARSE-TEXT
128700         MOVE DATE-LIST-ENTRY (C-SUB-2 + 1)
128800             TO DATE-LIST-ENTRY (C-SUB-2)
128900         MOVE I-DATE-PARSE-TEXT
129000             TO DATE-LIST-ENTRY (C-SUB-2 + 1)
129100     END-IF.
129200*----------------------------------------------------------------
129300* 5950/5960 - NARROW AN ALREADY-BUILT DATE LIST DOWN TO DATES
129400* THAT HAVE AT LEAST ONE MATCHING TRANSACTION.  THIS IS THE
129500* SECOND-STAGE FILTER USED BY INCOME, EXPENSE, AND CATEGORY
129600* LISTINGS AND TOTALS.
129700*
129800* THE FILTER IS ALWAYS TWO STAGES, NEVER ONE - STAGE ONE (5000
129900* PLUS 5900) FINDS EVERY DATE WITH ANY ACTIVE ROW IN THE
130000* REQUESTED RANGE, REGARDLESS OF TYPE OR CATEGORY; STAGE TWO
130100* (THIS PARAGRAPH) THEN DROPS ANY OF THOSE DATES THAT TURN OUT TO
130200* HAVE NO ROW OF THE SPECIFIC KIND THE REQUEST ASKED FOR.  A
130300* LISTRNG OR LISTALL REQUEST NEVER RUNS STAGE TWO AT ALL SINCE
130400* MODE-ALL ACCEPTS EVERY ROW STAGE ONE ALREADY FOUND.  SPLITTING
130500* IT THIS WAY LETS 6300/6400/7100/7200/6500 SHARE THE SAME
130600* "NO DATES AT ALL" MESSAGE OFF STAGE ONE AND STILL PRINT A
130700* DIFFERENT, MORE SPECIFIC "NONE OF THAT TYPE" MESSAGE OFF STAGE
130800* TWO WHEN THE TWO CASES NEED TO READ DIFFERENTLY TO THE OPERATOR.
130900*----------------------------------------------------------------
131000* C-MATCH-COUNT TEMPORARILY HOLDS HOW MANY DATES CAME OUT OF
131100* 5900 SO THE LIST CAN BE REBUILT IN PLACE, SHRINKING C-DATE-
131200* COUNT AS ONLY MATCHING DATES ARE COPIED FORWARD.
131300 5950-NARROW-DATE-LIST-BY-TYPE.
131400     MOVE C-DATE-COUNT TO C-MATCH-COUNT.
131500     MOVE ZERO TO C-DATE-COUNT.
131600     PERFORM 5960-NARROW-ONE-SAVED-DATE
131700         VARYING C-SUB-3 FROM 1 BY 1
131800         UNTIL C-SUB-3 > C-MATCH-COUNT.
131900* A DATE SURVIVES THE NARROW IF AT LEAST ONE LEDGER ROW ON THAT
132000* DATE MATCHES THE CURRENT MODE (INCOME, EXPENSE OR CATEGORY) -
132100* IT KEEPS ITS PLACE EVEN IF OTHER, NON-MATCHING ROWS SHARE THE
132200* SAME DATE.
132300 5960-NARROW-ONE-SAVED-DATE.
132400     MOVE "NO" TO MATCH-SWITCH.
132500     PERFORM 5970-SCAN-FOR-DATE-MATCH
132600         VARYING C-SUB-1 FROM 1 BY 1
132700         UNTIL C-SUB-1 > C-LEDG-COUNT.
132800     IF ENTRY-MATCHES
132900         ADD 1 TO C-DATE-COUNT
133000         MOVE DATE-LIST-ENTRY (C-SUB-3)
133100             TO DATE-LIST-ENTRY (C-DATE-COUNT)
133200     END-IF.
133300 5970-SCAN-FOR-DATE-MATCH.
133400     IF LT-ACTIVE (C-SUB-1) AND
133500        LT-DATE (C-SUB-1) = DATE-LIST-ENTRY (C-SUB-3)
133600         MOVE C-SUB-1 TO C-ENTRY-IX
133700         PERFORM 6950-ENTRY-MATCHES-MODE THRU 6950-EXIT
133800         IF ENTRY-MATCHES
133900             MOVE "YES" TO MATCH-SWITCH
134000         END-IF
134100     END-IF.
134200*----------------------------------------------------------------
134300* 6950 - TESTS LEDGER-ENTRY (C-SUB-1) AGAINST THE CURRENT
134400* LIST-MODE.  SETS MATCH-SWITCH.  SHARED BY THE DATE-LIST
134500* BUILDERS ABOVE AND THE DETAIL PRINT LOOP BELOW.
134600*----------------------------------------------------------------
134700* C-ENTRY-IX MUST BE SET BY THE CALLER BEFORE THIS PARAGRAPH IS
134800* PERFORMED - IT POINTS AT THE LEDGER ROW BEING TESTED.  THE
134900* CATEGORY COMPARE IS FOLDED TO LOWER CASE ON BOTH SIDES SO
135000* "FOOD", "Food" AND "food" ALL MATCH A LISTCAT/TOTINC/TOTEXP
135100* REQUEST FOR ANY OF THE THREE (TICKET 5591).
135200 6950-ENTRY-MATCHES-MODE.
135300     MOVE "NO" TO MATCH-SWITCH.
135400     EVALUATE TRUE
135500* MODE-ALL COMES FROM LISTALL/LISTRNG/BALANCE'S OWN 7310 SCAN -
135600* EVERY ACTIVE ROW MATCHES REGARDLESS OF TYPE OR CATEGORY.
135700         WHEN MODE-IS-ALL
135800             MOVE "YES" TO MATCH-SWITCH
135900* MODE-INC IS SET BY LISTINC AND TOTINC BEFORE THIS PARAGRAPH IS
136000* EVER PERFORMED - ONLY AN "income " ROW QUALIFIES.
136100         WHEN MODE-IS-INCOME
136200             IF LT-TYPE (C-ENTRY-IX) = "income "
136300                 MOVE "YES" TO MATCH-SWITCH
136400             END-IF
136500* MODE-EXP MIRRORS MODE-INC FOR LISTEXP AND TOTEXP.
136600         WHEN MODE-IS-EXPENSE
136700             IF LT-TYPE (C-ENTRY-IX) = "expense"
136800                 MOVE "YES" TO MATCH-SWITCH
136900             END-IF
137000* MODE-CAT IS THE ONLY LEG THAT DOES ANY WORK BEYOND A STRAIGHT
137100* COMPARE - THE ROW'S OWN CATEGORY IS FOLDED TO LOWER CASE HERE,
137200* ROW BY ROW, SINCE THE STORED VALUE KEEPS ITS ORIGINAL CASE.
137300         WHEN MODE-IS-CATEGORY
137400             MOVE LT-CATEGORY (C-ENTRY-IX)
137500                 TO I-ENTRY-CATEGORY-LOWER
137600             INSPECT I-ENTRY-CATEGORY-LOWER
137700                 CONVERTING UPPER-ALPHA TO LOWER-ALPHA
137800             IF I-ENTRY-CATEGORY-LOWER = I-FILTER-CATEGORY-LOWER
137900                 MOVE "YES" TO MATCH-SWITCH
138000             END-IF
138100     END-EVALUATE.
138200 6950-EXIT.
138300     EXIT.
138400*----------------------------------------------------------------
138500* 6100 - LISTALL.  NO DATE-RANGE FILTER APPLIES - EVERY ACTIVE
138600* LEDGER DATE FROM THE BEGINNING OF TIME (LOW-VALUES) THROUGH
138700* HIGH-VALUES IS IN SCOPE, SO 5000 IS BYPASSED AND 5900 IS
138800* CALLED DIRECTLY.
138900*----------------------------------------------------------------
139000 6100-LIST-ALL-TRANSACTIONS.
139100* LOW-VALUES/HIGH-VALUES OPEN THE RANGE ALL THE WAY - EVERY ACTIVE
139200* DATE IN THE LEDGER QUALIFIES REGARDLESS OF WHEN IT FALLS.
139300     MOVE "ALL " TO LIST-MODE.
139400     MOVE LOW-VALUES  TO I-FILTER-START.
139500     MOVE HIGH-VALUES TO I-FILTER-END.
139600     PERFORM 5900-BUILD-DATE-LIST THRU 5900-EXIT.
139700* NO DATES AT ALL MEANS THE LEDGER ITSELF IS EMPTY - NOT JUST
139800* EMPTY FOR SOME RANGE, SINCE THE RANGE HERE IS UNBOUNDED.
139900     IF C-DATE-COUNT = 0
140000         MOVE "NO TRANSACTIONS RECORDED." TO O-VAL-MESSAGE
140100         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
140200     ELSE
140300* ONE DATE BLOCK PER DISTINCT DATE, ASCENDING - 5900 ALREADY
140400* SORTED DATE-LIST-TABLE SO THIS IS A STRAIGHT WALK.
140500         PERFORM 6900-PRINT-ONE-DATE-BLOCK
140600             VARYING C-SUB-1 FROM 1 BY 1
140700             UNTIL C-SUB-1 > C-DATE-COUNT
140800     END-IF.
140900 6100-EXIT.
141000     EXIT.
141100*----------------------------------------------------------------
141200* 6200 - LISTRNG.  UNLIKE LISTALL, THIS GOES THROUGH THE 5000
141300* DATE-RANGE FILTER SO A BAD START/END DATE OR A REVERSED RANGE
141400* IS CAUGHT AND REPORTED BEFORE ANY PRINTING IS ATTEMPTED.
141500*----------------------------------------------------------------
141600 6200-LIST-RANGE-TRANSACTIONS.                                    FIN-0009
141700     PERFORM 5000-DATE-RANGE-FILTER THRU 5000-EXIT.
141800* A BAD START OR END DATE, OR A REVERSED RANGE, IS REPORTED WITH
141900* 5000'S OWN O-VAL-MESSAGE - NOTHING FURTHER IS PRINTED.
142000     IF VAL-IS-BAD
142100         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
142200         GO TO 6200-EXIT
142300     END-IF.
142400* THE RANGE ITSELF WAS VALID BUT NOTHING FELL INSIDE IT.
142500     IF C-DATE-COUNT = 0
142600         MOVE "NO TRANSACTION DATES FOUND FOR THE SPECIFIED"
142700             TO O-VAL-MESSAGE
142800         STRING O-VAL-MESSAGE DELIMITED BY SIZE
142900                " PERIOD."     DELIMITED BY SIZE
143000             INTO O-VAL-MESSAGE
143100         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
143200     ELSE
143300         PERFORM 6900-PRINT-ONE-DATE-BLOCK
143400             VARYING C-SUB-1 FROM 1 BY 1
143500             UNTIL C-SUB-1 > C-DATE-COUNT
143600     END-IF.
143700 6200-EXIT.
143800     EXIT.
143900*----------------------------------------------------------------
144000* 6300 - LISTINC.  TWO EMPTY CHECKS: FIRST AFTER THE PLAIN DATE
144100* FILTER (NO DATES AT ALL IN RANGE), THEN AGAIN AFTER 5950 HAS
144200* NARROWED THE LIST TO DATES CARRYING AT LEAST ONE INCOME ROW.
144300* THE TWO CASES GET DIFFERENT MESSAGE TEXT PER THE DEPARTMENT'S
144400* WORDING.
144500*----------------------------------------------------------------
144600 6300-LIST-INCOME-TRANSACTIONS.                                   FIN-0044
144700     PERFORM 5000-DATE-RANGE-FILTER THRU 5000-EXIT.
144800     IF VAL-IS-BAD
144900         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
145000         GO TO 6300-EXIT
145100     END-IF.
145200* FIRST EMPTY CHECK - THE RANGE ITSELF HELD NO TRANSACTIONS OF
145300* ANY KIND, SO THERE IS NOTHING TO EVEN LOOK FOR INCOME AMONG.
145400     IF C-DATE-COUNT = 0
145500         MOVE "THERE ARE NO INCOME TRANSACTIONS."
145600             TO O-VAL-MESSAGE
145700         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
145800         GO TO 6300-EXIT
145900     END-IF.
146000     MOVE "INC " TO LIST-MODE.
146100     PERFORM 5950-NARROW-DATE-LIST-BY-TYPE.
146200* SECOND EMPTY CHECK - DATES EXISTED IN RANGE BUT NONE OF THEM
146300* CARRIED AN INCOME ROW; DIFFERENT WORDING FROM THE FIRST CHECK
146400* BECAUSE THE DEPARTMENT TREATS THE TWO CASES AS DISTINCT.
146500     IF C-DATE-COUNT = 0
146600         MOVE "NO INCOME TRANSACTIONS FOUND FOR THE"
146700             TO O-VAL-MESSAGE
146800         STRING O-VAL-MESSAGE   DELIMITED BY SIZE
146900                " SPECIFIED PERIOD." DELIMITED BY SIZE
147000             INTO O-VAL-MESSAGE
147100         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
147200     ELSE
147300         PERFORM 6900-PRINT-ONE-DATE-BLOCK
147400             VARYING C-SUB-1 FROM 1 BY 1
147500             UNTIL C-SUB-1 > C-DATE-COUNT
147600     END-IF.
147700 6300-EXIT.
147800     EXIT.
147900*----------------------------------------------------------------
148000* 6400 - LISTEXP.  MIRROR IMAGE OF 6300 WITH "EXPENSE" WORDED
148100* MESSAGES AND LIST-MODE SET TO "EXP ".
148200*----------------------------------------------------------------
148300 6400-LIST-EXPENSE-TRANSACTIONS.
148400     PERFORM 5000-DATE-RANGE-FILTER THRU 5000-EXIT.
148500     IF VAL-IS-BAD
148600         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
148700         GO TO 6400-EXIT
148800     END-IF.
148900* SAME TWO-STAGE EMPTY CHECK AS 6300, EXPENSE WORDED.
149000     IF C-DATE-COUNT = 0
149100         MOVE "THERE ARE NO EXPENSE TRANSACTIONS."
149200             TO O-VAL-MESSAGE
149300         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
149400         GO TO 6400-EXIT
149500     END-IF.
149600     MOVE "EXP " TO LIST-MODE.
149700     PERFORM 5950-NARROW-DATE-LIST-BY-TYPE.
149800     IF C-DATE-COUNT = 0
149900         MOVE "NO EXPENSE TRANSACTIONS FOUND FOR THE"
150000             TO O-VAL-MESSAGE
150100         STRING O-VAL-MESSAGE   DELIMITED BY SIZE
150200                " SPECIFIED PERIOD." DELIMITED BY SIZE
150300             INTO O-VAL-MESSAGE
150400         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
150500     ELSE
150600         PERFORM 6900-PRINT-ONE-DATE-BLOCK
150700             VARYING C-SUB-1 FROM 1 BY 1
150800             UNTIL C-SUB-1 > C-DATE-COUNT
150900     END-IF.
151000 6400-EXIT.
151100     EXIT.
151200*----------------------------------------------------------------
151300* 6500 - LISTCAT.  THE ONLY LISTING WITH AN EXTRA REQUIRED INPUT
151400* (OP-CATEGORY), CHECKED FOR BLANK BEFORE THE DATE-RANGE FILTER
151500* EVEN RUNS.  O-CATEGORY-DISPLAY KEEPS THE ORIGINAL CASE
151600* FOR THE ECHOED MESSAGES; I-FILTER-CATEGORY-LOWER IS THE
151700* FOLDED COPY 6950 COMPARES AGAINST.
151800* 02/09/96 KLP - CATEGORY COMPARE IS CASE INSENSITIVE (TICKET
151900* 5591).
152000*----------------------------------------------------------------
152100 6500-LIST-CATEGORY-TRANSACTIONS.                                 FIN-0061
152200* CHECKED BEFORE ANYTHING ELSE - AN EMPTY CATEGORY WOULD OTHERWISE
152300* FOLD TO SPACES AND MATCH NOTHING, WHICH IS A DIFFERENT ERROR
152400* FROM "NO TRANSACTIONS FOUND".
152500     IF OP-CATEGORY = SPACES
152600         MOVE "THE INPUT CATEGORY CANNOT BE EMPTY."
152700             TO O-VAL-MESSAGE
152800         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
152900         GO TO 6500-EXIT
153000     END-IF.
153100* ONE MOVE POPULATES BOTH THE CASE-PRESERVED DISPLAY COPY AND THE
153200* COMPARE COPY; ONLY THE COMPARE COPY IS THEN FOLDED.
153300     MOVE OP-CATEGORY TO O-CATEGORY-DISPLAY
153400                         I-FILTER-CATEGORY-LOWER.
153500     INSPECT I-FILTER-CATEGORY-LOWER
153600         CONVERTING UPPER-ALPHA TO LOWER-ALPHA.
153700     PERFORM 5000-DATE-RANGE-FILTER THRU 5000-EXIT.
153800     IF VAL-IS-BAD
153900         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
154000         GO TO 6500-EXIT
154100     END-IF.
154200* NO DATES AT ALL IN RANGE - DIFFERENT WORDING FROM THE
154300* NO-MATCHING-CATEGORY CASE FURTHER BELOW.
154400     IF C-DATE-COUNT = 0
154500         STRING "NO TRANSACTIONS RECORDED IN THE '"
154600                DELIMITED BY SIZE
154700                O-CATEGORY-DISPLAY DELIMITED BY SPACE
154800                "' CATEGORY."          DELIMITED BY SIZE
154900             INTO O-VAL-MESSAGE
155000         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
155100         GO TO 6500-EXIT
155200     END-IF.
155300     MOVE "CAT " TO LIST-MODE.
155400     PERFORM 5950-NARROW-DATE-LIST-BY-TYPE.
155500* DATES EXISTED, BUT NONE CARRIED A ROW IN THE REQUESTED CATEGORY.
155600     IF C-DATE-COUNT = 0
155700         STRING "NO CATEGORY - " DELIMITED BY SIZE
155800                '"'              DELIMITED BY SIZE
155900                O-CATEGORY-DISPLAY DELIMITED BY SPACE
156000                '" TRANSACTIONS FOUND FOR THE SPECIFIED'
156100                                 DELIMITED BY SIZE
156200                " PERIOD."       DELIMITED BY SIZE
156300             INTO O-VAL-MESSAGE
156400         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
156500     ELSE
156600         PERFORM 6900-PRINT-ONE-DATE-BLOCK
156700             VARYING C-SUB-1 FROM 1 BY 1
156800             UNTIL C-SUB-1 > C-DATE-COUNT
156900     END-IF.
157000 6500-EXIT.
157100     EXIT.
157200*----------------------------------------------------------------
157300* 6900 - PRINT ONE DATE BLOCK: BANNER, DATE HEADER, RULE, COLUMN
157400* HEADER, MATCHING DETAIL LINES, CLOSING BANNER.  C-SUB-1 IS
157500* THE INDEX INTO DATE-LIST-TABLE OF THE DATE TO PRINT.  THIS
157600* IS THE ONE PARAGRAPH THAT ACTUALLY WRITES THE SIX-LINE REPORT
157700* BLOCK LAID OUT UNDER THE REPORT LINE LAYOUTS ABOVE - EVERY
157800* LISTING VARIANT (6100/6200/6300/6400/6500) FUNNELS THROUGH
157900* HERE ONCE ITS DATE LIST AND MODE ARE SETTLED.
158000*----------------------------------------------------------------
158100 6900-PRINT-ONE-DATE-BLOCK.
158200* C-SUB-1 IS THE VARYING INDEX OF THE CALLING PERFORM; IT IS
158300* COPIED TO C-SUB-3 BECAUSE 6910/6920 REUSE C-SUB-1 AND
158400* C-SUB-2 FOR THEIR OWN LEDGER SCAN.
158500     MOVE C-SUB-1 TO C-SUB-3.
158600* OPENING BANNER - 50 EQUAL SIGNS.
158700     WRITE PRTLINE FROM RPT-BANNER-LINE AFTER ADVANCING 1 LINE.
158800* THE ONE VARIABLE LINE IN THE WHOLE SIX-LINE BLOCK - THE DATE
158900* ITSELF, PREFIXED "DATE: " PER THE REPORT LAYOUT.
159000     MOVE DATE-LIST-ENTRY (C-SUB-3) TO RPT-DATE-VALUE.
159100     WRITE PRTLINE FROM RPT-DATE-HEADER-LINE
159200         AFTER ADVANCING 1 LINE.
159300* LIGHT RULE, THEN THE LITERAL COLUMN CAPTIONS, THEN A SECOND
159400* LIGHT RULE - THE SAME THREE LINES FOR EVERY DATE, EVERY REQUEST.
159500     WRITE PRTLINE FROM RPT-RULE-LINE AFTER ADVANCING 1 LINE.
159600     WRITE PRTLINE FROM RPT-COLUMN-HEADER-LINE
159700         AFTER ADVANCING 1 LINE.
159800     WRITE PRTLINE FROM RPT-RULE-LINE AFTER ADVANCING 1 LINE.
159900* WALK THE WHOLE LEDGER TABLE LOOKING FOR ROWS ON THIS ONE DATE -
160000* THE TABLE IS NOT KEPT SORTED OR GROUPED BY DATE, SO THERE IS NO
160100* SHORTCUT TO A CONTIGUOUS RANGE OF ROWS.
160200     PERFORM 6910-PRINT-MATCHING-ENTRY
160300         VARYING C-SUB-2 FROM 1 BY 1
160400         UNTIL C-SUB-2 > C-LEDG-COUNT.
160500* CLOSING BANNER, SAME LINE LAYOUT AS THE OPENING ONE.
160600     WRITE PRTLINE FROM RPT-BANNER-LINE AFTER ADVANCING 1 LINE.
160700* ONE TEST PER LEDGER ROW - ACTIVE AND ON THIS DATE - BEFORE
160800* 6920 IS EVEN PERFORMED, SO 6920 NEVER SEES AN INACTIVE OR
160900* WRONG-DATE ROW.
161000 6910-PRINT-MATCHING-ENTRY.
161100     IF LT-ACTIVE (C-SUB-2) AND
161200        LT-DATE (C-SUB-2) = DATE-LIST-ENTRY (C-SUB-3)
161300         MOVE C-SUB-2 TO C-ENTRY-IX
161400         PERFORM 6920-BUILD-DETAIL-LINE THRU 6920-EXIT
161500     END-IF.
161600*----------------------------------------------------------------
161700* 6920 - MOVE ONE MATCHING LEDGER ENTRY INTO THE DETAIL LINE AND
161800* WRITE IT.  RESPECTS THE CURRENT LISTING MODE (E.G. LISTINC
161900* PRINTS ONLY INCOME ROWS EVEN THOUGH THE DATE BLOCK CONTAINS
162000* BOTH TYPES).
162100*----------------------------------------------------------------
162200 6920-BUILD-DETAIL-LINE.
162300* THE MODE TEST IS WHAT KEEPS LISTINC/LISTEXP/LISTCAT FROM
162400* PRINTING EVERY ROW OF A MIXED DATE - A NON-MATCHING ROW FALLS
162500* THROUGH THIS PARAGRAPH WITHOUT WRITING A LINE AT ALL.
162600     PERFORM 6950-ENTRY-MATCHES-MODE THRU 6950-EXIT.
162700     IF ENTRY-MATCHES
162800* RPT-AMOUNT IS A ZZZZ9.99 EDITED FIELD - THE MOVE ITSELF DOES
162900* THE ZERO-SUPPRESSION AND DECIMAL-POINT INSERTION.
163000         MOVE LT-TYPE (C-ENTRY-IX)        TO RPT-TYPE
163100         MOVE LT-CATEGORY (C-ENTRY-IX)    TO RPT-CATEGORY
163200         MOVE LT-AMOUNT (C-ENTRY-IX)      TO RPT-AMOUNT
163300         MOVE LT-DESCRIPTION (C-ENTRY-IX) TO RPT-DESCRIPTION
163400         WRITE PRTLINE FROM RPT-DETAIL-LINE
163500             AFTER ADVANCING 1 LINE
163600     END-IF.
163700 6920-EXIT.
163800     EXIT.
163900*----------------------------------------------------------------
164000* 7100/7200 - TYPE-TOTAL CALCULATORS FOR TOTINC/TOTEXP.  SHARE
164100* THE SAME TWO-STAGE EMPTY-LIST LOGIC AS THE 6300/6400 LISTINGS,
164200* THEN SUM 7150 OVER THE NARROWED DATE LIST.
164300*----------------------------------------------------------------
164400 7100-TOTAL-INCOME.
164500     PERFORM 5000-DATE-RANGE-FILTER THRU 5000-EXIT.
164600     IF VAL-IS-BAD
164700         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
164800         GO TO 7100-EXIT
164900     END-IF.
165000* SAME TWO EMPTY-LIST GATES AS THE 6300 LISTING - NO DATES AT ALL
165100* IN RANGE, THEN NO INCOME-BEARING DATES AFTER 5950 NARROWS.
165200     IF C-DATE-COUNT = 0
165300         MOVE "THERE ARE NO INCOME TRANSACTIONS."
165400             TO O-VAL-MESSAGE
165500         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
165600         GO TO 7100-EXIT
165700     END-IF.
165800     MOVE "INC " TO LIST-MODE.
165900     PERFORM 5950-NARROW-DATE-LIST-BY-TYPE.
166000     IF C-DATE-COUNT = 0
166100         MOVE "NO INCOME TRANSACTIONS FOUND FOR THE"
166200             TO O-VAL-MESSAGE
166300         STRING O-VAL-MESSAGE   DELIMITED BY SIZE
166400                " SPECIFIED PERIOD." DELIMITED BY SIZE
166500             INTO O-VAL-MESSAGE
166600         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
166700         GO TO 7100-EXIT
166800     END-IF.
166900* LIST-MODE IS SET A SECOND TIME HERE - HARMLESS, 5950 ALREADY
167000* USED IT ABOVE, BUT 7150/7160 BELOW ALSO TEST IT VIA 6950 SO IT
167100* IS RESTATED FOR CLARITY AT THE POINT OF USE.
167200     MOVE "INC " TO LIST-MODE.
167300     PERFORM 7150-SUM-TYPE-IN-DATE-LIST THRU 7150-EXIT.
167400     MOVE C-TYPE-TOTAL TO O-TOTAL-DISP.
167500     STRING "TOTAL INCOME FOR THE SPECIFIED PERIOD - "
167600                                  DELIMITED BY SIZE
167700            O-TOTAL-DISP         DELIMITED BY SIZE
167800            "."                   DELIMITED BY SIZE
167900         INTO O-VAL-MESSAGE.
168000     PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT.
168100* 06/14/03 RGT - THE COMPUTED TOTAL NOW GOES TO THE AUDIT TRAIL
168200* TOO, NOT JUST THE PRINTED REPORT - SEE THE CHANGE-LOG ENTRY.
168300     MOVE O-VAL-MESSAGE TO O-MESSAGE-TEXT.
168400     PERFORM 9700-WRITE-AUDIT-LINE THRU 9700-EXIT.
168500 7100-EXIT.
168600     EXIT.
168700* MIRROR IMAGE OF 7100 FOR EXPENSE - SAME SHAPE, "EXP " MODE,
168800* EXPENSE-WORDED MESSAGES.
168900 7200-TOTAL-EXPENSE.
169000* SAME FILTER, SAME TWO EMPTY-LIST GATES AS 7100 ABOVE, WORDED
169100* FOR EXPENSE INSTEAD OF INCOME.
169200     PERFORM 5000-DATE-RANGE-FILTER THRU 5000-EXIT.
169300     IF VAL-IS-BAD
169400         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
169500         GO TO 7200-EXIT
169600     END-IF.
169700     IF C-DATE-COUNT = 0
169800         MOVE "THERE ARE NO EXPENSE TRANSACTIONS."
169900             TO O-VAL-MESSAGE
170000         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
170100         GO TO 7200-EXIT
170200     END-IF.
170300     MOVE "EXP " TO LIST-MODE.
170400     PERFORM 5950-NARROW-DATE-LIST-BY-TYPE.
170500     IF C-DATE-COUNT = 0
170600         MOVE "NO EXPENSE TRANSACTIONS FOUND FOR THE"
170700             TO O-VAL-MESSAGE
170800         STRING O-VAL-MESSAGE   DELIMITED BY SIZE
170900                " SPECIFIED PERIOD." DELIMITED BY SIZE
171000             INTO O-VAL-MESSAGE
171100         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
171200         GO TO 7200-EXIT
171300     END-IF.
171400* RESTATED FOR THE SAME REASON AS THE SECOND "INC " MOVE IN 7100.
171500     MOVE "EXP " TO LIST-MODE.
171600     PERFORM 7150-SUM-TYPE-IN-DATE-LIST THRU 7150-EXIT.
171700     MOVE C-TYPE-TOTAL TO O-TOTAL-DISP.
171800     STRING "TOTAL EXPENSE FOR THE SPECIFIED PERIOD - "
171900                                  DELIMITED BY SIZE
172000            O-TOTAL-DISP         DELIMITED BY SIZE
172100            "."                   DELIMITED BY SIZE
172200         INTO O-VAL-MESSAGE.
172300     PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT.
172400* 06/14/03 RGT - SAME AUDIT-LINE ADDITION AS 7100, ABOVE.
172500     MOVE O-VAL-MESSAGE TO O-MESSAGE-TEXT.
172600     PERFORM 9700-WRITE-AUDIT-LINE THRU 9700-EXIT.
172700 7200-EXIT.
172800     EXIT.
172900*----------------------------------------------------------------
173000* 7150 - SUM LT-AMOUNT OVER EVERY ACTIVE LEDGER ENTRY THAT (A)
173100* MATCHES THE CURRENT LIST-MODE AND (B) FALLS ON A DATE STILL
173200* PRESENT IN THE NARROWED DATE-LIST-TABLE.
173300*----------------------------------------------------------------
173400 7150-SUM-TYPE-IN-DATE-LIST.
173500* LIST-MODE WAS SET BY THE CALLER (7100 OR 7200) BEFORE THIS
173600* PARAGRAPH RUNS - THIS PASS DOES NOT CARE WHICH ONE.
173700     MOVE ZERO TO C-TYPE-TOTAL.
173800     PERFORM 7160-SUM-ONE-LEDGER-ENTRY
173900         VARYING C-SUB-1 FROM 1 BY 1
174000         UNTIL C-SUB-1 > C-LEDG-COUNT.
174100 7150-EXIT.
174200     EXIT.
174300* EACH ROW MUST CLEAR TWO GATES BEFORE ITS AMOUNT IS ADDED IN:
174400* THE TYPE/CATEGORY TEST IN 6950, THEN THE DATE-STILL-IN-LIST
174500* TEST IN 7170.  BOTH USE THE SAME MATCH-SWITCH/ENTRY-
174600* MATCHES CONDITION SO THE SECOND TEST'S RESULT OVERWRITES THE
174700* FIRST'S ONCE 6950 HAS ALREADY BEEN CHECKED.
174800 7160-SUM-ONE-LEDGER-ENTRY.
174900     IF LT-ACTIVE (C-SUB-1)
175000         MOVE C-SUB-1 TO C-ENTRY-IX
175100         PERFORM 6950-ENTRY-MATCHES-MODE THRU 6950-EXIT
175200         IF ENTRY-MATCHES
175300             PERFORM 7170-CHECK-DATE-IN-LIST THRU 7170-EXIT
175400             IF ENTRY-MATCHES
175500                 ADD LT-AMOUNT (C-SUB-1) TO C-TYPE-TOTAL
175600             END-IF
175700         END-IF
175800     END-IF.
175900* LINEAR SEARCH OF THE NARROWED DATE LIST FOR THE CURRENT LEDGER
176000* ROW'S DATE - THE LIST IS SHORT ENOUGH THAT THIS COSTS NOTHING
176100* MEASURABLE.
176200 7170-CHECK-DATE-IN-LIST.
176300     MOVE "NO" TO MATCH-SWITCH.
176400     PERFORM 7180-COMPARE-ONE-DATE
176500         VARYING C-SUB-3 FROM 1 BY 1
176600         UNTIL C-SUB-3 > C-DATE-COUNT.
176700 7170-EXIT.
176800     EXIT.
176900* C-SUB-1 HERE IS THE OUTER LEDGER-ROW SUBSCRIPT FROM 7160, NOT
177000* THE INNER LOOP INDEX - C-SUB-3 IS THE ONE THIS PARAGRAPH OWNS.
177100 7180-COMPARE-ONE-DATE.
177200     IF DATE-LIST-ENTRY (C-SUB-3) = LT-DATE (C-SUB-1)
177300         MOVE "YES" TO MATCH-SWITCH
177400     END-IF.
177500*----------------------------------------------------------------
177600* 7300 - CURRENT BALANCE.  NO DATE FILTER - SUMS EVERY ACTIVE
177700* ENTRY IN THE WHOLE LEDGER BY TYPE.  ADDED PER REQUEST FIN-0080.
177800*----------------------------------------------------------------
177900 7300-CURRENT-BALANCE.                                            FIN-0080
178000* NO 5000 CALL AT ALL HERE - BALANCE HAS NO DATE RANGE TO EDIT,
178100* SO THE TWO ACCUMULATORS ARE SIMPLY RESET AND THE WHOLE TABLE
178200* WALKED ONCE.
178300     MOVE ZERO TO C-INCOME-TOTAL C-EXPENSE-TOTAL.
178400     PERFORM 7310-ACCUMULATE-ONE-ENTRY
178500         VARYING C-SUB-1 FROM 1 BY 1
178600         UNTIL C-SUB-1 > C-LEDG-COUNT.
178700* C-BALANCE IS SIGNED (SEE THE WORKING-STORAGE DECLARATION) SO
178800* AN EXPENSE-HEAVY LEDGER COMPUTES CORRECTLY NEGATIVE HERE.
178900     COMPUTE C-BALANCE =
179000         C-INCOME-TOTAL - C-EXPENSE-TOTAL.
179100     MOVE C-BALANCE TO O-BALANCE-DISP.
179200     STRING "CURRENT BALANCE: " DELIMITED BY SIZE
179300            O-BALANCE-DISP     DELIMITED BY SIZE
179400         INTO O-VAL-MESSAGE.
179500     PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT.
179600     MOVE O-VAL-MESSAGE TO O-MESSAGE-TEXT.
179700     PERFORM 9700-WRITE-AUDIT-LINE THRU 9700-EXIT.
179800 7300-EXIT.
179900     EXIT.
180000* NO CALL TO 6950 HERE - BALANCE HAS NO LIST-MODE AND NO DATE
180100* FILTER, SO EVERY ACTIVE ROW GOES TO ONE BUCKET OR THE OTHER
180200* BASED SOLELY ON LT-TYPE.  ANYTHING NOT "income " IS TREATED AS
180300* AN EXPENSE, WHICH IS SAFE BECAUSE 4000 ALREADY REJECTED ANY
180400* OTHER TYPE VALUE AT ENTRY TIME.
180500 7310-ACCUMULATE-ONE-ENTRY.
180600     IF LT-ACTIVE (C-SUB-1)
180700         IF LT-TYPE (C-SUB-1) = "income "
180800             ADD LT-AMOUNT (C-SUB-1) TO C-INCOME-TOTAL
180900         ELSE
181000             ADD LT-AMOUNT (C-SUB-1) TO C-EXPENSE-TOTAL
181100         END-IF
181200     END-IF.
181300*----------------------------------------------------------------
181400* 8100 - ADD.  RUNS THE OP-TXN PAYLOAD THROUGH THE SAME
181500* VALIDATOR THE MASTER-FILE LOAD USES, THEN APPENDS IT TO THE
181600* LEDGER ON SUCCESS.
181700*
181800* THIS IS THE ONE OPERATION WHERE A RUN-DATE DEFAULT CAN ENTER
181900* THE LEDGER LIVE, RATHER THAN JUST BEING USED AS A FILTER
182000* BOUNDARY - AN ADD REQUEST THAT LEAVES OP-TXN-DATE BLANK GETS
182100* I-RUN-DATE STAMPED ONTO IT DOWN INSIDE 4000-VALIDATE-
182200* TRANSACTION'S RULE 4, THE SAME WAY A BLANK DATE ON A MASTER
182300* RECORD WOULD, EVEN THOUGH A MASTER RECORD BLANK DATE HAS NEVER
182400* ACTUALLY BEEN SEEN IN PRODUCTION - ONLY A KEYED ADD REQUEST
182500* LEAVES IT BLANK IN PRACTICE.
182600*----------------------------------------------------------------
182700* THE OP-TXN FIELDS ARE COPIED INTO THE SAME I-VALIDATE-REC
182800* WORK AREA THE MASTER-FILE LOAD USES (1200/8150), SO ONE
182900* VALIDATOR AND ONE APPEND PARAGRAPH SERVE BOTH AN ADD REQUEST
183000* AND AN INITIAL LOAD RECORD.
183100 8100-ADD-TRANSACTION.
183200     MOVE OP-TXN-TYPE        TO I-VAL-TYPE.
183300     MOVE OP-TXN-CATEGORY    TO I-VAL-CATEGORY.
183400     MOVE OP-TXN-AMOUNT      TO I-VAL-AMOUNT-NUM.
183500     MOVE OP-TXN-DATE        TO I-VAL-DATE.
183600     MOVE OP-TXN-DESCRIPTION TO I-VAL-DESCRIPTION.
183700     PERFORM 4000-VALIDATE-TRANSACTION THRU 4000-EXIT.
183800* A REJECTED ADD IS BOTH REPORTED (9600, SO THE OPERATOR SEES
183900* WHY) AND AUDITED (9700, SO THE TRAIL SHOWS THE REQUEST WAS
184000* MADE AND REFUSED) - AN ACCEPTED ADD GETS THE SAME TWO CALLS
184100* WITH A CONFIRMATION MESSAGE INSTEAD.
184200     IF VAL-IS-BAD
184300         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
184400         STRING "ADD REQUEST REJECTED - " DELIMITED BY SIZE
184500                O-VAL-MESSAGE            DELIMITED BY SIZE
184600             INTO O-MESSAGE-TEXT
184700         PERFORM 9700-WRITE-AUDIT-LINE THRU 9700-EXIT
184800     ELSE
184900         PERFORM 8150-APPEND-LEDGER-ENTRY THRU 8150-EXIT
185000         STRING "TRANSACTION ADDED - " DELIMITED BY SIZE
185100                I-VAL-TYPE             DELIMITED BY SPACE
185200                " "                     DELIMITED BY SIZE
185300                I-VAL-DATE             DELIMITED BY SIZE
185400             INTO O-MESSAGE-TEXT
185500         PERFORM 9700-WRITE-AUDIT-LINE THRU 9700-EXIT
185600     END-IF.
185700 8100-EXIT.
185800     EXIT.
185900*----------------------------------------------------------------
186000* 8150 - APPEND ONE VALIDATED TRANSACTION TO THE IN-MEMORY
186100* LEDGER.  USED BY BOTH THE MASTER-FILE LOAD AND ADD.
186200*----------------------------------------------------------------
186300* C-LEDG-COUNT NEVER SHRINKS - A DELETE ONLY FLIPS
186400* LT-ACTIVE-SWITCH TO "N", IT DOES NOT COMPACT THE TABLE - SO
186500* THIS SIMPLY APPENDS AT THE NEXT FREE SLOT.  LEDGER-TABLE IS
186600* SIZED WELL ABOVE ANY LEDGER THIS SHOP HAS EVER CARRIED.
186700 8150-APPEND-LEDGER-ENTRY.
186800* C-LEDG-COUNT IS BUMPED FIRST SO THE FIVE MOVES BELOW LAND ON
186900* THE NEW, EMPTY SLOT RATHER THAN THE LAST ONE ALREADY IN USE.
187000     ADD 1 TO C-LEDG-COUNT.
187100     MOVE I-VAL-DATE        TO LT-DATE (C-LEDG-COUNT).
187200     MOVE I-VAL-TYPE        TO LT-TYPE (C-LEDG-COUNT).
187300     MOVE I-VAL-CATEGORY    TO LT-CATEGORY (C-LEDG-COUNT).
187400     MOVE I-VAL-AMOUNT-NUM  TO LT-AMOUNT (C-LEDG-COUNT).
187500     MOVE I-VAL-DESCRIPTION TO LT-DESCRIPTION (C-LEDG-COUNT).
187600* EVERY NEWLY APPENDED ROW STARTS ACTIVE - ONLY 8520 EVER MOVES
187700* THIS SWITCH BACK TO "N".
187800     MOVE "Y" TO LT-ACTIVE-SWITCH (C-LEDG-COUNT).
187900 8150-EXIT.
188000     EXIT.
188100*----------------------------------------------------------------
188200* 8500 - DELETE.  OP-START CARRIES THE TARGET DATE, OP-INDEX THE
188300* 1-BASED ORDINAL WITHIN THAT DATE'S STORED ORDER.  REQUEST
188400* FIN-0102.
188500*----------------------------------------------------------------
188600* FIVE INDEPENDENT REJECTION POINTS BEFORE THE ACTUAL DELETE -
188700* EMPTY DATE, MALFORMED DATE, NO ROWS ON THAT DATE, NON-NUMERIC
188800* INDEX, OUT-OF-RANGE INDEX - EACH GOES STRAIGHT TO 8500-EXIT SO
188900* ONLY ONE MESSAGE IS EVER PRINTED PER REQUEST.
189000 8500-DELETE-TRANSACTION.                                         FIN-0102
189100* REJECTION 1 OF 5 - OP-START CANNOT BE BLANK, THERE IS NO SUCH
189200* THING AS DELETING "THE" TRANSACTION WITHOUT NAMING A DATE.
189300     IF OP-START = SPACES
189400         MOVE "INPUT DATE IS EMPTY." TO O-VAL-MESSAGE
189500         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
189600         GO TO 8500-EXIT
189700     END-IF.
189800     MOVE OP-START TO I-DATE-PARSE-TEXT.
189900     PERFORM 4500-VALIDATE-DATE-FORMAT THRU 4500-EXIT.
190000* REJECTION 2 OF 5 - THE SAME CALENDAR EDIT EVERY OTHER DATE
190100* FIELD IN THIS PROGRAM GOES THROUGH.
190200     IF VAL-IS-BAD
190300         STRING "INPUT DATE IS INVALID. IT MUST BE IN THE"
190400                                       DELIMITED BY SIZE
190500                " FORMAT YYYY-MM-DD." DELIMITED BY SIZE
190600             INTO O-VAL-MESSAGE
190700         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
190800         GO TO 8500-EXIT
190900     END-IF.
191000* COUNT HOW MANY ACTIVE ROWS EXIST ON THE TARGET DATE FIRST - THE
191100* COUNT BECOMES THE UPPER BOUND OF THE VALID INDEX RANGE CHECKED
191200* FURTHER DOWN, AND A ZERO COUNT MEANS THE DATE ITSELF IS UNKNOWN
191300* TO THE LEDGER.
191400     MOVE ZERO TO C-MATCH-COUNT.
191500     PERFORM 8510-COUNT-ONE-DATE-ENTRY
191600         VARYING C-SUB-1 FROM 1 BY 1
191700         UNTIL C-SUB-1 > C-LEDG-COUNT.
191800* REJECTION 3 OF 5 - A WELL-FORMED DATE THAT SIMPLY IS NOT IN THE
191900* LEDGER AT ALL.  THE ECHOED DATE IN THE MESSAGE IS OP-START
192000* ITSELF, NOT I-DATE-PARSE-TEXT, SO IT PRINTS EXACTLY AS KEYED.
192100     IF C-MATCH-COUNT = 0
192200         STRING "NO TRANSACTIONS FOUND FOR THE DATE - "
192300                                    DELIMITED BY SIZE
192400                OP-START            DELIMITED BY SIZE
192500                "."                 DELIMITED BY SIZE
192600             INTO O-VAL-MESSAGE
192700         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
192800         GO TO 8500-EXIT
192900     END-IF.
193000     MOVE OP-INDEX TO I-REQ-INDEX-RAW.
193100* REJECTION 4 OF 5 - OP-INDEX HAS TO BE ALL DIGITS BEFORE IT CAN
193200* SAFELY BE MOVED TO THE NUMERIC REDEFINES AND COMPARED BELOW.
193300     IF I-REQ-INDEX-VIEW NOT NUMERIC
193400         MOVE "INPUT VALUE MUST BE AN INTEGER."
193500             TO O-VAL-MESSAGE
193600         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
193700         GO TO 8500-EXIT
193800     END-IF.
193900     MOVE I-REQ-INDEX-VIEW TO C-REQ-INDEX-NUM.
194000* REJECTION 5 OF 5 - THE INDEX MUST FALL WITHIN 1..C-MATCH-COUNT,
194100* THE COUNT 8510 JUST TALLIED FOR THIS SPECIFIC DATE - NOT THE
194200* SIZE OF THE WHOLE LEDGER.
194300     IF C-REQ-INDEX-NUM < 1 OR
194400        C-REQ-INDEX-NUM > C-MATCH-COUNT
194500         MOVE C-MATCH-COUNT TO O-MATCH-COUNT-DISP
194600         STRING "INDEX MUST BE BETWEEN 1 AND "
194700                                    DELIMITED BY SIZE
194800                O-MATCH-COUNT-DISP DELIMITED BY SIZE
194900                "."                 DELIMITED BY SIZE
195000             INTO O-VAL-MESSAGE
195100         PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT
195200         GO TO 8500-EXIT
195300     END-IF.
195400* C-SUB-3 NOW COUNTS OFF EACH MATCHING ROW ON THE TARGET DATE IN
195500* STORED ORDER UNTIL IT REACHES THE REQUESTED ORDINAL - 8520
195600* CAPTURES THAT ROW'S FIELDS FOR THE CONFIRMATION MESSAGE AND
195700* MARKS IT INACTIVE, IT DOES NOT PHYSICALLY REMOVE THE ROW FROM
195800* LEDGER-TABLE.
195900     MOVE ZERO TO C-SUB-3.
196000     PERFORM 8520-FIND-AND-DELETE-ENTRY
196100         VARYING C-SUB-1 FROM 1 BY 1
196200         UNTIL C-SUB-1 > C-LEDG-COUNT.
196300* ALL FIVE REJECTION POINTS SURVIVED - THE ROW WAS ALREADY
196400* MARKED INACTIVE BY 8520 ABOVE, AND I-VAL-XXX NOW HOLDS ITS
196500* FIELDS FOR THIS CONFIRMATION LINE.
196600     MOVE I-VAL-AMOUNT-NUM TO O-TOTAL-DISP.
196700     STRING "TRANSACTION DELETED - " DELIMITED BY SIZE
196800            I-VAL-TYPE              DELIMITED BY SPACE
196900            " | "                    DELIMITED BY SIZE
197000            I-VAL-CATEGORY          DELIMITED BY SPACE
197100            " | "                    DELIMITED BY SIZE
197200            O-TOTAL-DISP            DELIMITED BY SIZE
197300            " | "                    DELIMITED BY SIZE
197400            I-VAL-DATE              DELIMITED BY SIZE
197500         INTO O-VAL-MESSAGE.
197600     PERFORM 9600-WRITE-MESSAGE-LINE THRU 9600-EXIT.
197700     MOVE O-VAL-MESSAGE TO O-MESSAGE-TEXT.
197800     PERFORM 9700-WRITE-AUDIT-LINE THRU 9700-EXIT.
197900 8500-EXIT.
198000     EXIT.
198100* I-DATE-PARSE-TEXT STILL HOLDS OP-START'S EDITED VALUE FROM
198200* THE 4500 CALL ABOVE - REUSED HERE RATHER THAN RE-MOVING OP-START
198300* AGAIN.
198400 8510-COUNT-ONE-DATE-ENTRY.
198500     IF LT-ACTIVE (C-SUB-1) AND
198600        LT-DATE (C-SUB-1) = I-DATE-PARSE-TEXT
198700         ADD 1 TO C-MATCH-COUNT
198800     END-IF.
198900* I-VAL-XXX FIELDS ARE OVERWRITTEN HERE WITH THE DOOMED ROW'S OWN
199000* DATA SO THE CONFIRMATION STRING BUILT BACK IN 8500 CAN ECHO
199100* EXACTLY WHAT WAS REMOVED.
199200 8520-FIND-AND-DELETE-ENTRY.
199300     IF LT-ACTIVE (C-SUB-1) AND
199400        LT-DATE (C-SUB-1) = I-DATE-PARSE-TEXT
199500         ADD 1 TO C-SUB-3
199600         IF C-SUB-3 = C-REQ-INDEX-NUM
199700             MOVE LT-TYPE (C-SUB-1)        TO I-VAL-TYPE
199800             MOVE LT-CATEGORY (C-SUB-1)    TO I-VAL-CATEGORY
199900             MOVE LT-AMOUNT (C-SUB-1)      TO I-VAL-AMOUNT-NUM
200000             MOVE LT-DATE (C-SUB-1)        TO I-VAL-DATE
200100             MOVE LT-DESCRIPTION (C-SUB-1)
200200                 TO I-VAL-DESCRIPTION
200300             MOVE "N" TO LT-ACTIVE-SWITCH (C-SUB-1)
200400         END-IF
200500     END-IF.
200600*----------------------------------------------------------------
200700* 9100 - READ THE LEDGER MASTER.  A MISSING OR EMPTY MASTER FILE
200800* IS NOT AN ERROR CONDITION AT THIS SHOP - OPTIONAL/AT END
200900* HANDLING IN 1200 TREATS IT AS AN EMPTY STARTING LEDGER, THE
201000* SAME AS A BRAND-NEW SET OF BOOKS.
201100*----------------------------------------------------------------
201200 9100-READ-MASTER-RECORD.
201300     READ LEDGER-MASTER
201400         AT END
201500             MOVE "NO" TO MORE-MASTER-RECS
201600     END-READ.
201700*----------------------------------------------------------------
201800* 9300 - READ THE OPERATION REQUEST FILE.  THIS IS THE BATCH
201900* STAND-IN FOR THE MENU KEYSTROKE THE ONLINE VERSION OF THIS
202000* SYSTEM ONCE TOOK ONE OPERATION AT A TIME - HERE THE WHOLE DAY'S
202100* WORK OF ADD/LIST/TOTAL/DELETE REQUESTS ARRIVES PRE-KEYED AS ONE
202200* SEQUENTIAL FILE, READ AND DISPATCHED ONE RECORD PER PASS OF THE
202300* 2000 LOOP.
202400*----------------------------------------------------------------
202500 9300-READ-OPREQ-RECORD.
202600     READ OPREQ-FILE
202700         AT END
202800             MOVE "NO" TO MORE-OPREQ-RECS
202900     END-READ.
203000*----------------------------------------------------------------
203100* 9600 - WRITE ONE FREE-STANDING MESSAGE LINE (ERROR, "NOT
203200* FOUND", TOTAL, BALANCE, OR CONFIRMATION TEXT) TO THE REPORT.
203300* O-VAL-MESSAGE IS BUILT BY WHICHEVER PARAGRAPH IS REPORTING -
203400* THIS ONE ONLY KNOWS HOW TO CENTER IT ON A CLEAN PRINT LINE, IT
203500* DOES NOT CARE WHAT KIND OF MESSAGE IT IS.
203600*----------------------------------------------------------------
203700 9600-WRITE-MESSAGE-LINE.
203800     MOVE SPACES           TO RPT-MESSAGE-LINE.
203900     MOVE O-VAL-MESSAGE   TO RPT-MESSAGE-TEXT.
204000     WRITE PRTLINE FROM RPT-MESSAGE-LINE AFTER ADVANCING 1 LINE.
204100 9600-EXIT.
204200     EXIT.
204300*----------------------------------------------------------------
204400* 9700 - WRITE ONE AUDIT-TRAIL LINE.  ONE LINE GOES OUT PER
204500* SIGNIFICANT EVENT - A RECORD ADDED, A VALIDATION WARNING, A
204600* DELETION, A TOTAL OR BALANCE COMPUTED - SEPARATE FROM AND IN
204700* ADDITION TO WHATEVER LINE 9600 PUT ON THE PRINTED REPORT.  THE
204800* AUDIT LOG IS INFORMATIONAL ONLY; NOTHING DOWNSTREAM READS IT
204900* BACK IN.
205000* 10/03/02 RGT - THE QUIET-MODE UPSI SWITCH LETS THE NIGHTLY RUN
205100* SUPPRESS THE AUDIT TRAIL ENTIRELY WHEN IT IS SET ON THE JCL RUN
205200* CARD - USED WHEN THE OVERNIGHT VOLUME MAKES THE LOG UNWIELDY
205300* AND THE PRINTED REPORT ALONE IS SUFFICIENT FOR THAT RUN.
205400*----------------------------------------------------------------
205500 9700-WRITE-AUDIT-LINE.                                           FIN-0140
205600     IF QUIET-MODE-REQUESTED                                      FIN-0233
205700         GO TO 9700-EXIT
205800     END-IF.
205900     MOVE SPACES         TO AUDIT-LINE.
206000     MOVE O-MESSAGE-TEXT TO AUDIT-LINE.
206100     ADD 1 TO C-AUDIT-REC-CTR.
206200     WRITE AUDIT-LINE.
206300 9700-EXIT.
206400     EXIT.
206500*****************************************************************
206600* PROGRAMMER'S NOTES - CARRIED FORWARD FROM PROGRAM TO PROGRAM
206700* SINCE THE ORIGINAL FIN-0001 WRITE-UP.  NOT PART OF THE RUN;
206800* KEPT HERE SO THE NEXT PERSON TO TOUCH THIS PROGRAM DOES NOT
206900* REDISCOVER THE SAME OPEN ITEMS FROM SCRATCH.
207000*
207100* - LEDGER-TABLE AND DATE-LIST-TABLE ARE BOTH FIXED AT 500
207200*   OCCURS.  NEITHER HAS EVER OVERFLOWED IN PRODUCTION, BUT
207300*   NEITHER PARAGRAPH THAT LOADS THEM (8150, 5920) CHECKS THE
207400*   SUBSCRIPT AGAINST THE OCCURS LIMIT BEFORE STORING - A
207500*   500-AND-FIRST DISTINCT DATE OR LEDGER ROW WOULD BE A SIZE
207600*   ERROR, NOT A GRACEFUL REJECTION.  RAISED TO THE DEPARTMENT
207700*   MORE THAN ONCE; NEVER FUNDED AS A CHANGE REQUEST.
207800* - THE BUBBLE SORT IN 5990/5991/5992 IS FINE FOR THE HANDFUL OF
207900*   DISTINCT DATES ANY ONE REQUEST TURNS UP.  IT WOULD NOT BE
208000*   FINE IF LISTALL WERE EVER ASKED TO SORT ANYTHING CLOSE TO THE
208100*   FULL 500-ENTRY TABLE - THAT HAS NOT HAPPENED YET.
208200* - TR-FILLER ON THE MASTER RECORD (12 BYTES) WAS EARMARKED FOR A
208300*   POSTING-DATE FIELD DURING THE FIN-0140 AUDIT-LOG PROJECT AND
208400*   NEVER USED.  IT REMAINS SPACES ON EVERY RECORD THIS PROGRAM
208500*   WRITES.
208600* - THERE IS NO CHECKPOINT/RESTART.  A RUN THAT ABENDS PARTWAY
208700*   THROUGH THE REQUEST FILE LEAVES LEDGMSTR UNCHANGED (THE
208800*   REWRITE ONLY HAPPENS AT 3000, AFTER EVERY REQUEST HAS BEEN
208900*   PROCESSED) SO A RERUN FROM THE TOP OF OPREQST IS ALWAYS SAFE -
209000*   IT SIMPLY REPEATS WORK THAT NEVER MADE IT TO THE MASTER.
209100* - CATEGORY IS FREE TEXT WITH NO EDIT LIST.  "FOOD", "FOODS" AND
209200*   "GROCERIES" ARE THREE DIFFERENT CATEGORIES AS FAR AS LISTCAT
209300*   IS CONCERNED, EVEN THOUGH A HUMAN WOULD CALL THEM THE SAME
209400*   THING.  THE DEPARTMENT HAS ALWAYS PREFERRED TO POLICE THIS BY
209500*   CONVENTION AT DATA-ENTRY TIME RATHER THAN HAVE THE PROGRAM
209600*   MAINTAIN A FIXED CATEGORY TABLE.
209700* - THE MONTH-LENGTH TABLE AND LEAP-YEAR TEST IN 4500/4600 ASSUME
209800*   THE GREGORIAN CALENDAR STRAIGHT THROUGH - THERE IS NO SPECIAL
209900*   HANDLING FOR THE 1752 CALENDAR-SWITCH GAP OR ANY OTHER
210000*   HISTORICAL ODDITY, WHICH HAS NEVER MATTERED SINCE NO
210100*   TRANSACTION DATE HAS EVER BEEN OLDER THAN THIS DEPARTMENT'S
210200*   RECORDS THEMSELVES.
210300* - THE SIGN ON TR-AMOUNT IS ALWAYS POSITIVE.  WHETHER A GIVEN
210400*   TRANSACTION ADDS TO OR SUBTRACTS FROM THE BALANCE IS CARRIED
210500*   BY TR-TYPE, NOT BY THE SIGN OF THE AMOUNT ITSELF - 7300 IS
210600*   THE ONLY PLACE THAT DISTINCTION IS APPLIED ARITHMETICALLY.
210700* - QUIET-MODE (UPSI-0 ON) SUPPRESSES DETAIL AUDIT LINES BUT NOT
210800*   THE SUMMARY LINES WRITTEN BY 7100/7200/7300 - THE AUDIT
210900*   DEPARTMENT WANTS TOTALS ON THE TRAIL EVEN ON A QUIET NIGHTLY
211000*   RUN, ONLY THE PER-RECORD CHATTER IS TRIMMED.
211100*
211200* END OF PROGRAMMER'S NOTES.
211300*****************************************************************
